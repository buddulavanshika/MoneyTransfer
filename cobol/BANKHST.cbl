000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300*PROGRAMA.....: BANKHST
000400*FUNCION......: LISTADO DE MOVIMIENTOS DE UNA CUENTA. RECORRE EL
000500*               LIBRO MAYOR DE TRASPASOS DE PRINCIPIO A FIN Y
000600*               DEVUELVE AL INVOCANTE, EN UNA TABLA DE MEMORIA,
000700*               TODOS LOS APUNTES EN LOS QUE LA CUENTA DADA
000800*               INTERVINO COMO ORIGEN O COMO DESTINO.  NO
000900*               PRODUCE IMPRESO: EL RESULTADO ES UNA TABLA DE
001000*               TRABAJO QUE CONSUME OTRO PROGRAMA O EL PROPIO
001100*               OPERADOR DE CONSOLA.
001200*----------------------------------------------------------------
001300 PROGRAM-ID. BANKHST.
001400 AUTHOR. M. GIL.
001500 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001600 DATE-WRITTEN. 23/05/89.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENCIAL - USO INTERNO BANCA.
001900*----------------------------------------------------------------
002000*HISTORIAL DE MODIFICACIONES
002100*----------------------------------------------------------------
002200*23/05/89  M.GIL      ALTA INICIAL. PANTALLA DE CONSULTA DE      T-0340
002300*                     MOVIMIENTOS CON PAGINACION HACIA ATRAS.
002400*                     EL OPERADOR DE OFICINA TECLEABA EL NUMERO
002500*                     DE CUENTA Y LA PANTALLA LE MOSTRABA LOS
002600*                     APUNTES DE DIEZ EN DIEZ, DE MAS RECIENTE A
002700*                     MAS ANTIGUO.
002800*02/02/93  R.GIL      SE AMPLIA PARA INCLUIR LAS TRANSFERENCIAS  T-0412
002900*                     PROGRAMADAS EN LA MISMA PANTALLA.
003000*18/11/95  R.SANZ     SE CONVIERTE EN SUBRUTINA DE LISTADO POR   T-0455
003100*                     LOTES; SE SUPRIME LA PANTALLA Y LA TABLA
003200*                     DE PAGINACION, YA INNECESARIAS.
003300*                     EL PROCESO DE NOCHE NECESITA EL HISTORIAL
003400*                     COMPLETO DE UNA CUENTA, NO UNA PANTALLA DE
003500*                     DIEZ EN DIEZ, ASI QUE SE DEVUELVE TODO DE
003600*                     UNA VEZ EN UNA TABLA DE SALIDA.
003700*04/03/98  C.MOLINA   REVISION PARA EL CAMBIO DE SIGLO.          T-0502
003800*21/09/99  C.MOLINA   PRUEBAS Y2K. SIN INCIDENCIAS.              T-0502
003900*14/05/01  C.MOLINA   EL LISTADO CLASIFICA CADA APUNTE COMO      T-0560
004000*                     DEBE O HABER SEGUN LA CUENTA CONSULTADA.
004100*                     ANTES EL INVOCANTE TENIA QUE MIRAR EL
004200*                     ORIGEN Y EL DESTINO DEL APUNTE PARA SABER
004300*                     SI ERA UN CARGO O UN ABONO; AHORA LO HACE
004400*                     ESTE PROGRAMA UNA SOLA VEZ.
004500*09/08/26  C.MOLINA   SE AMPLIA LA TABLA DE SALIDA DE 200 A      T-0601
004600*                     2000 APUNTES Y SE DEVUELVE AVISO DE
004700*                     LISTADO INCOMPLETO EN LK-RESULT-CODE.
004800*                     UNA CUENTA CON MUCHO MOVIMIENTO (UNA
004900*                     CUENTA DE NOMINA DE UNA OFICINA GRANDE,
005000*                     POR EJEMPLO) PODIA SUPERAR LOS 200
005100*                     APUNTES Y EL INVOCANTE SE QUEDABA SIN
005200*                     ENTERARSE DE QUE EL LISTADO ESTABA CORTADO.
005300*----------------------------------------------------------------
005400 
005500*ESTE PROGRAMA SOLO LEE; NUNCA ABRE NINGUN FICHERO EN MODO I-O
005600*NI REESCRIBE NADA, A DIFERENCIA DE BANKTRF O BANKNEW.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-NUMERICA IS "0" THRU "9"
006200     UPSI-0 ON STATUS IS MODO-PRUEBAS
006300     UPSI-0 OFF STATUS IS MODO-NORMAL.
006400 
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*MAESTRO DE CUENTAS; SOLO SE USA PARA COMPROBAR QUE LA CUENTA
006800*CONSULTADA EXISTE, NO SE LEE NINGUN OTRO CAMPO SUYO APARTE DE
006900*LA CLAVE.
007000     SELECT OPTIONAL ACCOUNT-MASTER ASSIGN TO DISK
007100     ORGANIZATION IS INDEXED
007200     ACCESS MODE IS DYNAMIC
007300     RECORD KEY IS ACCT-ID
007400     FILE STATUS IS FS-MAE.
007500 
007600*LIBRO MAYOR DE TRANSACCIONES; SE RECORRE DE PRINCIPIO A FIN
007700*EN MODO SECUENCIAL (NEXT RECORD) Y NO POR CLAVE, PORQUE NO
007800*HAY CLAVE ALTERNATIVA POR NUMERO DE CUENTA EN ESTE FICHERO.
007900     SELECT OPTIONAL TRANSACTION-LOG ASSIGN TO DISK
008000     ORGANIZATION IS INDEXED
008100     ACCESS MODE IS DYNAMIC
008200     RECORD KEY IS TXN-ID
008300     FILE STATUS IS FS-MOV.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700*MAESTRO DE CUENTAS, MISMO LAYOUT QUE EN LOS DEMAS PROGRAMAS
008800*DEL LOTE.  AQUI SE INCLUYE LA REDEFINICION NUMERICA DEL
008900*IDENTIFICADOR POR COHERENCIA CON EL RESTO DE COPIAS DE ESTE
009000*REGISTRO, AUNQUE ESTE PROGRAMA NO LA UTILIZA.
009100 FD  ACCOUNT-MASTER
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID IS "cuentas.ubd".
009400 01  ACCOUNT-REG.
009500     02  ACCT-ID               PIC X(12).
009600     02  ACCT-ID-R REDEFINES ACCT-ID.
009700         03  ACCT-ID-NUMERICO      PIC 9(12).
009800     02  ACCT-USERNAME         PIC X(30).
009900     02  ACCT-PASSWORD         PIC X(64).
010000     02  ACCT-HOLDER-NAME      PIC X(40).
010100     02  ACCT-BALANCE          PIC S9(13)V99 COMP-3.
010200     02  ACCT-STATUS           PIC X(01).
010300         88  ACCT-ACTIVE             VALUE "A".
010400         88  ACCT-LOCKED             VALUE "L".
010500         88  ACCT-CLOSED             VALUE "C".
010600     02  ACCT-VERSION          PIC S9(09) COMP-3.
010700     02  ACCT-LAST-UPDATED     PIC X(26).
010800     02  ACCT-LAST-UPDATED-R REDEFINES ACCT-LAST-UPDATED.
010900         03  ACCT-UPD-FECHA        PIC X(10).
011000         03  FILLER                PIC X(01).
011100         03  ACCT-UPD-HORA         PIC X(15).
011200     02  FILLER                PIC X(07).
011300 
011400*EL LIBRO MAYOR DE TRASPASOS, UN ASIENTO POR PETICION PROCESADA,
011500*CON EXITO O SIN EL. ESTE PROGRAMA LEE EL FICHERO TAL COMO LO
011600*ESCRIBE BANKTRF, SIN MODIFICAR NINGUN CAMPO.
011700 FD  TRANSACTION-LOG
011800     LABEL RECORD STANDARD
011900     VALUE OF FILE-ID IS "libromayor.ubd".
012000 01  TRANSACTION-LOG-REG.
012100     02  TXN-ID                PIC X(36).
012200     02  TXN-ID-R REDEFINES TXN-ID.
012300         03  TXN-ID-SECUENCIA         PIC 9(18).
012400         03  FILLER                PIC X(18).
012500*CUENTA ORIGEN Y DESTINO DEL APUNTE; EL PARRAFO 0400 COMPRUEBA
012600*SI ALGUNA DE LAS DOS ES LA CUENTA CONSULTADA.
012700     02  TXN-FROM-ACCT-ID      PIC X(12).
012800     02  TXN-TO-ACCT-ID        PIC X(12).
012900     02  TXN-AMOUNT            PIC S9(13)V99 COMP-3.
013000     02  TXN-STATUS            PIC X(01).
013100         88  TXN-SUCCESS             VALUE "S".
013200         88  TXN-FAILED              VALUE "F".
013300     02  TXN-FAILURE-REASON    PIC X(80).
013400     02  TXN-IDEMPOTENCY-KEY   PIC X(36).
013500     02  TXN-CREATED-ON        PIC X(26).
013600     02  FILLER                PIC X(10).
013700 
013800 WORKING-STORAGE SECTION.
013900*VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
014000 01  CHECKERR                  PIC X(24).
014100 01  CHECKERR-R REDEFINES CHECKERR.
014200     05  CHECKERR-PARTE1           PIC X(12).
014300     05  CHECKERR-PARTE2           PIC X(12).
014400*CODIGOS DE ESTADO DE LOS DOS FICHEROS QUE MANEJA ESTE
014500*PROGRAMA.
014600 77  FS-MAE                    PIC X(02).
014700 77  FS-MOV                    PIC X(02).
014800 
014900*LINEA DE TRABAJO CON EL APUNTE YA CLASIFICADO COMO DEBE O
015000*HABER, ANTES DE TRASLADARLO A LA TABLA DE SALIDA.
015100 01  WS-LINEA-HISTORIAL.
015200     05  WS-LIN-TXN-ID             PIC X(36).
015300     05  FILLER                    PIC X(01) VALUE SPACE.
015400     05  WS-LIN-SENTIDO            PIC X(06).
015500     05  FILLER                    PIC X(01) VALUE SPACE.
015600     05  WS-LIN-CONTRAPARTIDA      PIC X(12).
015700     05  FILLER                    PIC X(01) VALUE SPACE.
015800     05  WS-LIN-ESTADO             PIC X(01).
015900     05  FILLER                    PIC X(01) VALUE SPACE.
016000     05  WS-LIN-RAZON-FALLO        PIC X(80).
016100     05  FILLER                    PIC X(01) VALUE SPACE.
016200     05  WS-LIN-FECHA-ALTA         PIC X(26).
016300     05  FILLER                    PIC X(09).
016400 
016500*CONMUTADORES DE CONTROL DEL RECORRIDO: CUENTA NO ENCONTRADA,
016600*FIN DEL LIBRO MAYOR Y VALIDEZ DEL APUNTE EN CURSO PARA ESTA
016700*CONSULTA.
016800 01  WS-SWITCHES.
016900     05  WS-NO-ENCONTRADA-SW       PIC X(01) VALUE "N".
017000         88  WS-CUENTA-NO-ENCONTRADA  VALUE "S".
017100     05  WS-EOF-LIBRO-SW           PIC X(01) VALUE "N".
017200         88  WS-FIN-LIBRO-MAYOR       VALUE "S".
017300     05  WS-APUNTE-VALIDO-SW       PIC X(01) VALUE "N".
017400         88  WS-APUNTE-ES-VALIDO      VALUE "S".
017500 
017600*CONTADOR DE CONSULTAS DE HISTORIAL SERVIDAS EN LA EJECUCION;
017700*SOLO SE USA PARA LA ESTADISTICA DE CONSOLA, NO AFECTA AL
017800*RESULTADO DEVUELTO AL INVOCANTE.
017900 77  WS-CONSULTAS-HISTORIAL     PIC 9(09) COMP VALUE 0.
018000*NUMERO DE APUNTES EMITIDOS HASTA EL MOMENTO EN LA CONSULTA
018100*ACTUAL; SIRVE A LA VEZ DE CONTADOR Y DE SUBINDICE DE LA TABLA
018200*DE SALIDA, IGUAL QUE EL RESTO DE SUBINDICES DE ESTE LOTE, SIN
018300*INDEXED BY.
018400 77  WS-APUNTES-EMITIDOS        PIC 9(05) COMP VALUE 0.
018500 
018600*CONMUTADOR QUE SE ACTIVA CUANDO EL RECORRIDO DEL LIBRO MAYOR
018700*SE INTERRUMPE POR HABER LLENADO LA TABLA DE SALIDA ANTES DE
018800*LLEGAR AL FINAL DEL FICHERO; EL INVOCANTE LO VE REFLEJADO EN
018900*LK-RESULT-CODE = "41".
019000 77  WS-LISTADO-TRUNCADO-SW     PIC X(01) VALUE "N".
019100     88  WS-LISTADO-TRUNCADO        VALUE "S".
019200 
019300*LINKAGE SECTION CON LA CUENTA A CONSULTAR, EL CODIGO DE
019400*RESULTADO, LA TABLA DE APUNTES Y EL NUMERO DE APUNTES
019500*DEVUELTOS.  VALORES DE LK-RESULT-CODE:
019600*   "00" CONSULTA SERVIDA COMPLETA.
019700*   "40" LA CUENTA CONSULTADA NO EXISTE.
019800*   "41" CONSULTA SERVIDA PERO EL LISTADO SE HA TRUNCADO
019900*        PORQUE EL NUMERO DE APUNTES DE LA CUENTA SUPERA EL
020000*        TAMANO DE LA TABLA DE SALIDA; LK-NUMERO-APUNTES
020100*        CONTIENE LOS PRIMEROS APUNTES EN ORDEN DE ALTA, NO
020200*        EL TOTAL REAL.
020300*   "99" ERROR DE FICHERO; EL INVOCANTE NO DEBE FIARSE DE LA
020400*        TABLA.
020500 LINKAGE SECTION.
020600 01  LK-ACCT-ID                 PIC X(12).
020700 01  LK-RESULT-CODE             PIC X(02).
020800*LA TABLA DE SALIDA SE AMPLIO EN 2026 DE 200 A 2000 APUNTES,
020900*PARA QUE NINGUNA CUENTA DEL VOLUMEN HABITUAL DE TRASPASOS
021000*DIARIOS AGOTE EL HUECO ANTES DE LLEGAR AL FINAL DEL LIBRO
021100*MAYOR; AUN ASI EL CONMUTADOR DE TRUNCADO QUEDA COMO RED DE
021200*SEGURIDAD PARA LA CUENTA QUE LO SUPERE.
021300 01  LK-TABLA-HISTORIAL.
021400     05  LK-LINEA-HIST OCCURS 2000 TIMES.
021500         10  LK-H-TXN-ID            PIC X(36).
021600         10  LK-H-SENTIDO           PIC X(06).
021700         10  LK-H-CONTRAPARTIDA     PIC X(12).
021800         10  LK-H-IMPORTE           PIC S9(13)V99 COMP-3.
021900         10  LK-H-ESTADO            PIC X(01).
022000         10  LK-H-RAZON-FALLO       PIC X(80).
022100         10  LK-H-FECHA-ALTA        PIC X(26).
022200 01  LK-NUMERO-APUNTES          PIC 9(05) COMP.
022300 
022400 PROCEDURE DIVISION USING LK-ACCT-ID LK-RESULT-CODE
022500     LK-TABLA-HISTORIAL LK-NUMERO-APUNTES.
022600 
022700*PARRAFO DE ARRANQUE: COMPRUEBA QUE LA CUENTA EXISTE, ABRE EL
022800*LIBRO MAYOR Y LANZA EL RECORRIDO COMPLETO; AL TERMINAR DEJA
022900*EN LK-NUMERO-APUNTES CUANTOS APUNTES SE HAN DEVUELTO Y EN
023000*LK-RESULT-CODE SI LA CONSULTA HA QUEDADO COMPLETA O TRUNCADA.
023100 0100-INICIO-HISTORIAL.
023200     IF MODO-PRUEBAS
023300         DISPLAY "BANKHST: ARRANCANDO EN MODO DE PRUEBAS"
023400     END-IF.
023500 
023600*SE SUPONE EXITO MIENTRAS NO SE DEMUESTRE LO CONTRARIO; LOS
023700*DEMAS PARRAFOS SOLO CAMBIAN LK-RESULT-CODE CUANDO ENCUENTRAN
023800*UN MOTIVO PARA ELLO.
023900     MOVE "00" TO LK-RESULT-CODE.
024000     MOVE 0 TO LK-NUMERO-APUNTES.
024100     MOVE 0 TO WS-APUNTES-EMITIDOS.
024200     MOVE "N" TO WS-LISTADO-TRUNCADO-SW.
024300     ADD 1 TO WS-CONSULTAS-HISTORIAL.
024400 
024500     OPEN INPUT ACCOUNT-MASTER.
024600     IF FS-MAE NOT = "00"
024700         MOVE "F CUENTAS" TO CHECKERR
024800         GO TO 9800-RUTINA-ERROR-SISTEMA
024900     END-IF.
025000 
025100*LA CUENTA SE COMPRUEBA ANTES DE TOCAR EL LIBRO MAYOR; SI NO
025200*EXISTE NO MERECE LA PENA RECORRER UN FICHERO QUE PUEDE SER
025300*MUY GRANDE PARA UNA CUENTA QUE NO VA A DAR NINGUN RESULTADO.
025400     PERFORM 0150-VERIFICAR-CUENTA THRU 0150-EXIT.
025500     CLOSE ACCOUNT-MASTER.
025600     IF WS-CUENTA-NO-ENCONTRADA
025700         MOVE "40" TO LK-RESULT-CODE
025800         GO TO 9900-FIN-HISTORIAL
025900     END-IF.
026000 
026100     PERFORM 0200-ABRIR-LIBRO-MAYOR THRU 0200-EXIT.
026200     IF FS-MOV NOT = "00"
026300         MOVE "F MOVIMIENTOS" TO CHECKERR
026400         GO TO 9800-RUTINA-ERROR-SISTEMA
026500     END-IF.
026600 
026700*EL RECORRIDO SE DETIENE AL LLEGAR AL FINAL DEL LIBRO MAYOR O
026800*AL AGOTAR EL HUECO DE LA TABLA DE SALIDA, LO QUE OCURRA
026900*PRIMERO.  EL TAMANO DE LA TABLA (2000 APUNTES) ESTA PENSADO
027000*PARA QUE ESTO SOLO OCURRA EN CUENTAS DE VOLUMEN EXCEPCIONAL.
027100     PERFORM 0300-EXPLORAR-LIBRO-MAYOR THRU 0300-EXIT
027200         UNTIL WS-FIN-LIBRO-MAYOR
027300         OR WS-APUNTES-EMITIDOS = 2000.
027400 
027500*SI EL BUCLE TERMINO PORQUE SE LLENO LA TABLA Y NO PORQUE SE
027600*ALCANZO EL FINAL DEL FICHERO, EL LISTADO DEVUELTO ESTA
027700*INCOMPLETO; SE AVISA AL INVOCANTE CON EL CODIGO "41" EN LUGAR
027800*DE SOBRESCRIBIR SILENCIOSAMENTE LOS APUNTES MAS ANTIGUOS.
027900     IF NOT WS-FIN-LIBRO-MAYOR
028000         MOVE "S" TO WS-LISTADO-TRUNCADO-SW
028100     END-IF.
028200 
028300     CLOSE TRANSACTION-LOG.
028400     MOVE WS-APUNTES-EMITIDOS TO LK-NUMERO-APUNTES.
028500     IF WS-LISTADO-TRUNCADO
028600         MOVE "41" TO LK-RESULT-CODE
028700     END-IF.
028800     GO TO 9900-FIN-HISTORIAL.
028900 0100-EXIT. EXIT.
029000 
029100*LA CONSULTA DE HISTORIAL REUTILIZA LA LECTURA DIRECTA DE LA
029200*CUENTA; SI NO EXISTE NO TIENE SENTIDO EXPLORAR EL LIBRO MAYOR.
029300 0150-VERIFICAR-CUENTA.
029400     MOVE "N" TO WS-NO-ENCONTRADA-SW.
029500     MOVE LK-ACCT-ID TO ACCT-ID.
029600     READ ACCOUNT-MASTER
029700         INVALID KEY MOVE "S" TO WS-NO-ENCONTRADA-SW.
029800 0150-EXIT. EXIT.
029900 
030000*FORZAMOS LA CREACION DEL FICHERO POR SI TODAVIA NO EXISTE, Y
030100*LO DEJAMOS ABIERTO PARA RECORRERLO DESDE EL PRINCIPIO. EL
030200*CONMUTADOR DE FIN DE LIBRO SE REINICIA AQUI, NO EN 0100, PARA
030300*QUE QUEDE JUNTO A LA APERTURA QUE LE DA SENTIDO.
030400 0200-ABRIR-LIBRO-MAYOR.
030500     OPEN I-O TRANSACTION-LOG.
030600     CLOSE TRANSACTION-LOG.
030700     OPEN INPUT TRANSACTION-LOG.
030800     MOVE "N" TO WS-EOF-LIBRO-SW.
030900 0200-EXIT. EXIT.
031000 
031100*RECORRE EL LIBRO MAYOR EN ORDEN DE ALTA, QUEDANDOSE CON LOS
031200*APUNTES QUE TOCAN A LA CUENTA CONSULTADA.  CADA VUELTA LEE UN
031300*REGISTRO; SI NO ES FIN DE FICHERO SE FILTRA, SE CLASIFICA Y,
031400*SI PROCEDE, SE EMITE A LA TABLA DE SALIDA.
031500 0300-EXPLORAR-LIBRO-MAYOR.
031600     READ TRANSACTION-LOG NEXT RECORD
031700         AT END MOVE "S" TO WS-EOF-LIBRO-SW.
031800     IF NOT WS-FIN-LIBRO-MAYOR
031900         PERFORM 0400-FILTRADO THRU 0400-EXIT
032000         IF WS-APUNTE-ES-VALIDO
032100             PERFORM 0500-CLASIFICAR-MOVIMIENTO THRU 0500-EXIT
032200             PERFORM 0600-EMITIR-LINEA-HISTORIAL THRU 0600-EXIT
032300         END-IF
032400     END-IF.
032500 0300-EXIT. EXIT.
032600 
032700*UN APUNTE ES VALIDO PARA ESTA CONSULTA SI LA CUENTA DADA
032800*APARECE COMO ORIGEN O COMO DESTINO DEL TRASPASO.  SE MIRAN
032900*LAS DOS POSICIONES POR SEPARADO PORQUE UNA CUENTA PUEDE
033000*APARECER COMO ORIGEN EN UN APUNTE Y COMO DESTINO EN OTRO.
033100 0400-FILTRADO.
033200     MOVE "N" TO WS-APUNTE-VALIDO-SW.
033300     IF TXN-FROM-ACCT-ID = LK-ACCT-ID
033400         MOVE "S" TO WS-APUNTE-VALIDO-SW
033500     END-IF.
033600     IF TXN-TO-ACCT-ID = LK-ACCT-ID
033700         MOVE "S" TO WS-APUNTE-VALIDO-SW
033800     END-IF.
033900 0400-EXIT. EXIT.
034000 
034100*EL MISMO APUNTE ES DEBE SI SE CONSULTA DESDE LA CUENTA ORIGEN
034200*Y HABER SI SE CONSULTA DESDE LA CUENTA DESTINO; LA CONTRAPARTIDA
034300*QUE SE DEVUELVE ES SIEMPRE LA OTRA CUENTA, NUNCA LA PROPIA.
034400 0500-CLASIFICAR-MOVIMIENTO.
034500     MOVE SPACES TO WS-LINEA-HISTORIAL.
034600     MOVE TXN-ID TO WS-LIN-TXN-ID.
034700     IF TXN-FROM-ACCT-ID = LK-ACCT-ID
034800         MOVE "DEBE" TO WS-LIN-SENTIDO
034900         MOVE TXN-TO-ACCT-ID TO WS-LIN-CONTRAPARTIDA
035000     ELSE
035100         MOVE "HABER" TO WS-LIN-SENTIDO
035200         MOVE TXN-FROM-ACCT-ID TO WS-LIN-CONTRAPARTIDA
035300     END-IF.
035400     MOVE TXN-STATUS TO WS-LIN-ESTADO.
035500     MOVE TXN-FAILURE-REASON TO WS-LIN-RAZON-FALLO.
035600     MOVE TXN-CREATED-ON TO WS-LIN-FECHA-ALTA.
035700 0500-EXIT. EXIT.
035800 
035900*TRASLADA EL APUNTE CLASIFICADO A LA TABLA QUE SE DEVUELVE AL
036000*INVOCANTE, CAMPO A CAMPO, PARA RESPETAR LA REPRESENTACION
036100*EMPAQUETADA DEL IMPORTE. EL SUBINDICE ES EL PROPIO CONTADOR
036200*DE APUNTES EMITIDOS, QUE SE INCREMENTA AQUI Y SOLO AQUI.
036300 0600-EMITIR-LINEA-HISTORIAL.
036400     ADD 1 TO WS-APUNTES-EMITIDOS.
036500     MOVE WS-LIN-TXN-ID TO LK-H-TXN-ID (WS-APUNTES-EMITIDOS).
036600     MOVE WS-LIN-SENTIDO TO LK-H-SENTIDO (WS-APUNTES-EMITIDOS).
036700     MOVE WS-LIN-CONTRAPARTIDA
036800         TO LK-H-CONTRAPARTIDA (WS-APUNTES-EMITIDOS).
036900     MOVE TXN-AMOUNT TO LK-H-IMPORTE (WS-APUNTES-EMITIDOS).
037000     MOVE WS-LIN-ESTADO TO LK-H-ESTADO (WS-APUNTES-EMITIDOS).
037100     MOVE WS-LIN-RAZON-FALLO
037200         TO LK-H-RAZON-FALLO (WS-APUNTES-EMITIDOS).
037300     MOVE WS-LIN-FECHA-ALTA TO LK-H-FECHA-ALTA (WS-APUNTES-EMITIDOS).
037400 0600-EXIT. EXIT.
037500 
037600*RUTINA COMUN DE ERROR DE FICHERO. AL SER ESTE PROGRAMA UNA
037700*SUBRUTINA INVOCABLE, EL ERROR NO ABORTA EL PROCESO ENTERO:
037800*SE DEVUELVE "99" AL INVOCANTE PARA QUE DECIDA COMO CONTINUAR.
037900 9800-RUTINA-ERROR-SISTEMA.
038000     DISPLAY "BANKHST ERROR DE FICHERO: " CHECKERR.
038100     DISPLAY "FS-MAE=" FS-MAE " FS-MOV=" FS-MOV.
038200     MOVE "99" TO LK-RESULT-CODE.
038300     EXIT PROGRAM.
038400 
038500*FIN NORMAL DE LA CONSULTA; SE DEVUELVE EL CONTROL AL
038600*INVOCANTE CON LK-RESULT-CODE, LK-NUMERO-APUNTES Y LA TABLA
038700*YA RELLENOS SEGUN CORRESPONDA.
038800 9900-FIN-HISTORIAL.
038900     EXIT PROGRAM.
