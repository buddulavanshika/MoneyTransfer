000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300*PROGRAMA.....: BANKNEW
000400*FUNCION......: ALTA DE UNA CUENTA NUEVA EN EL MAESTRO.  ASIGNA
000500*               EL IDENTIFICADOR DE CUENTA DE FORMA AUTOMATICA,
000600*               COMPRUEBA QUE EL USUARIO NO EXISTA YA, FIJA EL
000700*               SALDO DE APERTURA Y GRABA EL REGISTRO EN ESTADO
000800*               ACTIVO CON VERSION CERO.
000900*----------------------------------------------------------------
001000 PROGRAM-ID. BANKNEW.
001100 AUTHOR. M.A. PEREZ.
001200 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001300 DATE-WRITTEN. 19/01/88.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - USO INTERNO BANCA.
001600*----------------------------------------------------------------
001700*HISTORIAL DE MODIFICACIONES
001800*----------------------------------------------------------------
001900*19/01/88  M.A.PEREZ  ALTA INICIAL. APERTURA DE CUENTAS A      T-0248
002000*                     PARTIR DEL PROGRAMA DE CAMBIO DE CLAVE.
002100*                     SE REUTILIZA SU LECTURA/REESCRITURA DEL
002200*                     MAESTRO, PERO AQUI EL REGISTRO ES NUEVO
002300*                     (WRITE) EN LUGAR DE MODIFICADO (REWRITE).
002400*07/06/88  M.A.PEREZ  EL SALDO INICIAL POR DEFECTO PASA A      T-0261
002500*                     1000 PESETAS SI NO LO INDICA LA OFICINA.
002600*                     ANTES DE ESTA FECHA TODA CUENTA NUEVA SE
002700*                     ABRIA A SALDO CERO Y LA OFICINA TENIA QUE
002800*                     HACER UN INGRESO APARTE EN EL MISMO DIA.
002900*14/03/90  R.GIL      SE RECHAZA EL ALTA SI EL USUARIO YA      T-0372
003000*                     EXISTE EN EL FICHERO DE CUENTAS.
003100*                     HASTA ENTONCES SE PERMITIAN USUARIOS
003200*                     REPETIDOS, LO QUE IMPEDIA SABER CON QUE
003300*                     CUENTA SE DEBIA AUTENTICAR UN CLIENTE.
003400*02/10/92  R.GIL      NUMERACION DE CUENTA AUTOMATICA A        T-0410
003500*                     PARTIR DE LA ULTIMA CUENTA DEL FICHERO.
003600*                     ANTES LA NUMERACION LA TECLEABA EL
003700*                     OPERADOR DE OFICINA, CON EL RIESGO DE
003800*                     DEJAR HUECOS O DUPLICAR UN IDENTIFICADOR.
003900*18/11/95  R.SANZ     SE AISLA COMO SUBRUTINA INVOCABLE, SIN   T-0455
004000*                     PANTALLA, PARA EL PROCESO POR LOTES.
004100*04/03/98  C.MOLINA   REVISION PARA EL CAMBIO DE SIGLO EN LA   T-0502
004200*                     MARCA DE TIEMPO DE ALTA.
004300*21/09/99  C.MOLINA   PRUEBAS Y2K. SIN INCIDENCIAS.             T-0502
004400*14/05/01  C.MOLINA   EL SALDO INICIAL SUMINISTRADO NO PUEDE   T-0560
004500*                     SER NEGATIVO; SE VALIDA ANTES DE GRABAR.
004600*                     UN ERROR DE CAPTURA EN UNA OFICINA HABIA
004700*                     DEJADO ABIERTA UNA CUENTA CON SALDO
004800*                     NEGATIVO, COSA QUE NUNCA DEBE OCURRIR EN
004900*                     UNA ALTA.
005000*----------------------------------------------------------------
005100 
005200*EL PROGRAMA ABRE EL MAESTRO EN MODO I-O DESDE EL PRINCIPIO
005300*PORQUE, ADEMAS DE LEER PARA BUSCAR EL ULTIMO IDENTIFICADOR Y
005400*COMPROBAR DUPLICADOS, TERMINA ESCRIBIENDO EL REGISTRO NUEVO.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-NUMERICA IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS MODO-PRUEBAS
006100     UPSI-0 OFF STATUS IS MODO-NORMAL.
006200 
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*ACCESO DINAMICO: EL ALTA NECESITA TANTO RECORRER EL FICHERO
006600*(BUSQUEDA DE ULTIMO ID, COMPROBACION DE USUARIO) COMO ESCRIBIR
006700*UN REGISTRO NUEVO AL FINAL DEL PROCESO.
006800     SELECT ACCOUNT-MASTER ASSIGN TO DISK
006900     ORGANIZATION IS INDEXED
007000     ACCESS MODE IS DYNAMIC
007100     RECORD KEY IS ACCT-ID
007200     FILE STATUS IS FS-MAE.
007300 
007400 DATA DIVISION.
007500 FILE SECTION.
007600*MISMO LAYOUT DE MAESTRO DE CUENTAS QUE EL RESTO DEL LOTE.
007700 FD  ACCOUNT-MASTER
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS "cuentas.ubd".
008000 01  ACCOUNT-REG.
008100*IDENTIFICADOR DE CUENTA; ESTE PROGRAMA SI USA LA REDEFINICION
008200*NUMERICA, PORQUE ES QUIEN ASIGNA EL IDENTIFICADOR DE LA CUENTA
008300*NUEVA A PARTIR DEL MAYOR YA EXISTENTE.
008400     02  ACCT-ID               PIC X(12).
008500     02  ACCT-ID-R REDEFINES ACCT-ID.
008600         03  ACCT-ID-NUMERICO      PIC 9(12).
008700     02  ACCT-USERNAME         PIC X(30).
008800     02  ACCT-PASSWORD         PIC X(64).
008900     02  ACCT-HOLDER-NAME      PIC X(40).
009000     02  ACCT-BALANCE          PIC S9(13)V99 COMP-3.
009100     02  ACCT-STATUS           PIC X(01).
009200         88  ACCT-ACTIVE             VALUE "A".
009300         88  ACCT-LOCKED             VALUE "L".
009400         88  ACCT-CLOSED             VALUE "C".
009500*CONTADOR DE VERSION PARA BLOQUEO OPTIMISTA; SE FIJA A CERO EN
009600*EL ALTA Y LO INCREMENTA BANKTRF EN CADA TRASPASO.
009700     02  ACCT-VERSION          PIC S9(09) COMP-3.
009800     02  ACCT-LAST-UPDATED     PIC X(26).
009900     02  ACCT-LAST-UPDATED-R REDEFINES ACCT-LAST-UPDATED.
010000         03  ACCT-UPD-FECHA        PIC X(10).
010100         03  FILLER                PIC X(01).
010200         03  ACCT-UPD-HORA         PIC X(15).
010300     02  FILLER                PIC X(07).
010400 
010500 WORKING-STORAGE SECTION.
010600*VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
010700 01  CHECKERR                  PIC X(24).
010800*CODIGO DE ESTADO DE LA E/S DEL MAESTRO DE CUENTAS.
010900 77  FS-MAE                    PIC X(02).
011000 
011100*FECHA Y HORA DEL SISTEMA PARA LA MARCA DE ALTA DE LA CUENTA.
011200 01  WS-FECHA-SISTEMA.
011300     05  WS-SYS-ANO                PIC 9(02).
011400     05  WS-SYS-MES                PIC 9(02).
011500     05  WS-SYS-DIA                PIC 9(02).
011600 01  WS-HORA-SISTEMA.
011700     05  WS-SYS-HORAS               PIC 9(02).
011800     05  WS-SYS-MINUTOS             PIC 9(02).
011900     05  WS-SYS-SEGUNDOS            PIC 9(02).
012000     05  WS-SYS-CENTESIMAS          PIC 9(02).
012100 77  WS-SYS-ANO-COMPLETO        PIC 9(04).
012200*MARCA DE TIEMPO YA FORMATEADA QUE SE GRABA EN ACCT-LAST-UPDATED.
012300 01  WS-MARCA-TIEMPO            PIC X(26).
012400 01  WS-MARCA-TIEMPO-R REDEFINES WS-MARCA-TIEMPO.
012500     05  WS-MT-FECHA                PIC X(10).
012600     05  FILLER                     PIC X(01).
012700     05  WS-MT-HORA                 PIC X(08).
012800     05  FILLER                     PIC X(07).
012900 
013000*MAYOR IDENTIFICADOR DE CUENTA ENCONTRADO EN EL FICHERO; LA
013100*CUENTA NUEVA SE NUMERA A CONTINUACION DE ESTE VALOR.
013200 77  WS-ULTIMO-ID               PIC 9(12) COMP.
013300*CONTADOR DE ALTAS ATENDIDAS EN LA EJECUCION; SOLO PARA EL
013400*DISPLAY DE ARRANQUE EN MODO PRUEBAS.
013500 77  WS-SOLICITUDES-ALTA        PIC 9(09) COMP VALUE 0.
013600 
013700*CONMUTADORES DE RECHAZO DEL ALTA: USUARIO YA EXISTENTE Y
013800*SALDO INICIAL NEGATIVO.
013900 01  WS-SWITCHES.
014000     05  WS-DUPLICADO-SW           PIC X(01) VALUE "N".
014100         88  WS-USUARIO-DUPLICADO      VALUE "S".
014200     05  WS-SALDO-INVALIDO-SW      PIC X(01) VALUE "N".
014300         88  WS-SALDO-NO-VALIDO        VALUE "S".
014400 
014500*PARAMETROS DE ENTRADA (DATOS DEL TITULAR Y SALDO INICIAL
014600*OPCIONAL) Y DE SALIDA (IDENTIFICADOR ASIGNADO Y CODIGO DE
014700*VUELTA).  VALORES DE LK-RESULT-CODE USADOS POR ESTE PROGRAMA:
014800*   "00"  ALTA REALIZADA CORRECTAMENTE.
014900*   "10"  EL USUARIO YA EXISTE EN EL MAESTRO.
015000*   "20"  EL SALDO INICIAL SUMINISTRADO ES NEGATIVO.
015100*   "99"  ERROR DE FICHERO.
015200 LINKAGE SECTION.
015300 01  LK-USERNAME                PIC X(30).
015400 01  LK-PASSWORD                PIC X(64).
015500 01  LK-HOLDER-NAME             PIC X(40).
015600 01  LK-SALDO-INICIAL           PIC S9(13)V99 COMP-3.
015700*INDICADOR DE SI LA OFICINA HA SUMINISTRADO UN SALDO INICIAL;
015800*SI NO LO SUMINISTRA, SE APLICA EL SALDO POR DEFECTO DE 1988.
015900 01  LK-SALDO-INICIAL-IND       PIC X(01).
016000     88  LK-SALDO-SUMINISTRADO      VALUE "S".
016100 01  LK-ACCT-ID                 PIC X(12).
016200 01  LK-RESULT-CODE             PIC X(02).
016300 
016400 PROCEDURE DIVISION USING LK-USERNAME LK-PASSWORD LK-HOLDER-NAME
016500     LK-SALDO-INICIAL LK-SALDO-INICIAL-IND LK-ACCT-ID LK-RESULT-CODE.
016600 
016700*PARRAFO DE ARRANQUE: ENCADENA LA BUSQUEDA DEL ULTIMO ID, LA
016800*COMPROBACION DE USUARIO DUPLICADO, LA FIJACION DEL SALDO
016900*INICIAL Y, SI TODO VA BIEN, LA ESCRITURA DEL REGISTRO NUEVO.
017000 0100-INICIO-ALTA.
017100     IF MODO-PRUEBAS
017200         DISPLAY "BANKNEW: ARRANCANDO EN MODO DE PRUEBAS"
017300     END-IF.
017400 
017500*LK-ACCT-ID SE LIMPIA DESDE EL PRINCIPIO; SI EL ALTA SE
017600*RECHAZA MAS ADELANTE, EL INVOCANTE NO DEBE ENCONTRAR AHI
017700*NINGUN IDENTIFICADOR A MEDIO ASIGNAR.
017800     MOVE SPACES TO LK-ACCT-ID.
017900     MOVE "00" TO LK-RESULT-CODE.
018000     ADD 1 TO WS-SOLICITUDES-ALTA.
018100 
018200*EL FICHERO SE ABRE EN I-O DESDE EL PRINCIPIO PORQUE, SI TODO
018300*VA BIEN, ESTE MISMO PARRAFO TERMINARA ESCRIBIENDO EL REGISTRO
018400*NUEVO SIN VOLVER A CERRAR Y ABRIR EL FICHERO.
018500     OPEN I-O ACCOUNT-MASTER.
018600     IF FS-MAE NOT = "00"
018700         MOVE "F CUENTAS" TO CHECKERR
018800         GO TO 9800-RUTINA-ERROR-SISTEMA
018900     END-IF.
019000 
019100*PRIMERO SE AVERIGUA LA NUMERACION, LUEGO SE COMPRUEBA EL
019200*USUARIO; EL ORDEN NO ES CASUAL, YA QUE LOS DOS PARRAFOS
019300*RECORREN EL FICHERO SECUENCIALMENTE Y NO TIENE SENTIDO
019400*HACERLO DOS VECES SI EL USUARIO YA RESULTA DUPLICADO.
019500     PERFORM 0150-BUSCAR-ULTIMO-ID THRU 0150-EXIT.
019600     PERFORM 0200-VERIFICAR-USUARIO THRU 0200-EXIT.
019700     IF WS-USUARIO-DUPLICADO
019800         MOVE "10" TO LK-RESULT-CODE
019900         GO TO 9900-FIN-ALTA
020000     END-IF.
020100 
020200*SOLO SI EL USUARIO ES VALIDO SE FIJA EL SALDO DE APERTURA; SI
020300*ESE SALDO RESULTA NEGATIVO TAMPOCO SE LLEGA A ESCRIBIR NADA.
020400     PERFORM 0300-FIJAR-SALDO-INICIAL THRU 0300-EXIT.
020500     IF WS-SALDO-NO-VALIDO
020600         MOVE "20" TO LK-RESULT-CODE
020700         GO TO 9900-FIN-ALTA
020800     END-IF.
020900 
021000*TODAS LAS COMPROBACIONES SUPERADAS: SE GRABA LA CUENTA Y SE
021100*DEVUELVE SU IDENTIFICADOR AL INVOCANTE.
021200     PERFORM 0400-ESCRIBIR-CUENTA THRU 0400-EXIT.
021300     GO TO 9900-FIN-ALTA.
021400 0100-EXIT. EXIT.
021500 
021600*RECORRE EL FICHERO DE CUENTAS PARA CONOCER LA ULTIMA
021700*NUMERACION UTILIZADA; LA CUENTA NUEVA SE NUMERA A CONTINUACION.
021800*EL RECORRIDO ES SECUENCIAL PORQUE NO EXISTE UNA CLAVE
021900*ALTERNATIVA "POR MAYOR IDENTIFICADOR" EN ESTE FICHERO.
022000 0150-BUSCAR-ULTIMO-ID.
022100*SI EL FICHERO ESTUVIERA VACIO (INSTALACION NUEVA), LA PRIMERA
022200*CUENTA SE NUMERARIA CON EL VALOR 1.
022300     MOVE 0 TO WS-ULTIMO-ID.
022400 0155-LEER-CUENTAS-NUMERO.
022500*LECTURA SECUENCIAL COMPLETA DEL MAESTRO; SE APROVECHA LA
022600*REDEFINICION NUMERICA DEL IDENTIFICADOR PARA COMPARAR
022700*DIRECTAMENTE SIN CONVERSIONES.
022800     READ ACCOUNT-MASTER NEXT RECORD
022900         AT END GO TO 0150-EXIT.
023000     IF ACCT-ID-NUMERICO > WS-ULTIMO-ID
023100         MOVE ACCT-ID-NUMERICO TO WS-ULTIMO-ID
023200     END-IF.
023300     GO TO 0155-LEER-CUENTAS-NUMERO.
023400 0150-EXIT. EXIT.
023500 
023600*EL USUARIO HA DE SER UNICO EN TODO EL FICHERO DE CUENTAS; SE
023700*CIERRA Y SE VUELVE A ABRIR EL FICHERO PARA REPOSICIONAR LA
023800*LECTURA SECUENCIAL AL PRINCIPIO, YA QUE EL PARRAFO ANTERIOR
023900*LA HA DEJADO AL FINAL TRAS AGOTAR EL FICHERO.
024000 0200-VERIFICAR-USUARIO.
024100     MOVE "N" TO WS-DUPLICADO-SW.
024200*EL CIERRE Y REAPERTURA REPOSICIONA EL FICHERO AL PRINCIPIO
024300*TRAS EL RECORRIDO DEL PARRAFO ANTERIOR, QUE LO HA DEJADO AL
024400*FINAL AL AGOTARLO BUSCANDO EL ULTIMO IDENTIFICADOR.
024500     CLOSE ACCOUNT-MASTER.
024600     OPEN I-O ACCOUNT-MASTER.
024700 0210-EXPLORAR-USUARIOS.
024800*SE COMPARA EL NOMBRE DE USUARIO TAL CUAL, SIN DISTINGUIR
024900*MAYUSCULAS DE MINUSCULAS, PORQUE ASI LO GRABA LA PANTALLA DE
025000*CAPTURA DE OFICINA.
025100     READ ACCOUNT-MASTER NEXT RECORD
025200         AT END GO TO 0200-EXIT.
025300     IF ACCT-USERNAME = LK-USERNAME
025400         MOVE "S" TO WS-DUPLICADO-SW
025500         GO TO 0200-EXIT
025600     END-IF.
025700     GO TO 0210-EXPLORAR-USUARIOS.
025800 0200-EXIT. EXIT.
025900 
026000*SI LA OFICINA NO INDICA SALDO INICIAL, SE ABRE LA CUENTA CON
026100*1000 PESETAS, SALDO POR DEFECTO FIJADO EN 1988. CUANDO LO
026200*INDICA, NO PUEDE SER NEGATIVO; UNA CUENTA NUEVA NUNCA EMPIEZA
026300*EN NUMEROS ROJOS.
026400 0300-FIJAR-SALDO-INICIAL.
026500     MOVE "N" TO WS-SALDO-INVALIDO-SW.
026600     IF NOT LK-SALDO-SUMINISTRADO
026700         MOVE 1000.00 TO LK-SALDO-INICIAL
026800     ELSE
026900         IF LK-SALDO-INICIAL < 0
027000             MOVE "S" TO WS-SALDO-INVALIDO-SW
027100         END-IF
027200     END-IF.
027300 0300-EXIT. EXIT.
027400 
027500*GRABA LA CUENTA NUEVA, SIEMPRE ACTIVA Y CON VERSION CERO.  SE
027600*LIMPIA TODO EL REGISTRO ANTES DE RELLENARLO PARA QUE NINGUN
027700*CAMPO ARRASTRE CONTENIDO DE UNA LECTURA ANTERIOR DEL BUFFER.
027800 0400-ESCRIBIR-CUENTA.
027900*EL NUEVO IDENTIFICADOR ES EL MAYOR VISTO EN EL FICHERO MAS
028000*UNO; NUNCA SE REUTILIZA UN IDENTIFICADOR DE UNA CUENTA YA
028100*CERRADA.
028200     ADD 1 TO WS-ULTIMO-ID.
028300     MOVE SPACES TO ACCOUNT-REG.
028400     MOVE WS-ULTIMO-ID TO ACCT-ID-NUMERICO.
028500     MOVE LK-USERNAME TO ACCT-USERNAME.
028600     MOVE LK-PASSWORD TO ACCT-PASSWORD.
028700     MOVE LK-HOLDER-NAME TO ACCT-HOLDER-NAME.
028800     MOVE LK-SALDO-INICIAL TO ACCT-BALANCE.
028900*TODA CUENTA NUEVA NACE ACTIVA Y CON VERSION DE BLOQUEO
029000*OPTIMISTA A CERO; SOLO BANKTRF LA INCREMENTARA MAS ADELANTE.
029100     SET ACCT-ACTIVE TO TRUE.
029200     MOVE 0 TO ACCT-VERSION.
029300     PERFORM 0950-FORMAR-MARCA-TIEMPO THRU 0950-EXIT.
029400     MOVE WS-MARCA-TIEMPO TO ACCT-LAST-UPDATED.
029500     WRITE ACCOUNT-REG
029600         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
029700*EL IDENTIFICADOR GENERADO SE DEVUELVE AL INVOCANTE, QUE ES
029800*QUIEN HA DE COMUNICARSELO AL CLIENTE.
029900     MOVE ACCT-ID TO LK-ACCT-ID.
030000 0400-EXIT. EXIT.
030100 
030200*CONSTRUYE LA MARCA DE TIEMPO ISO-8601 A PARTIR DEL RELOJ DEL
030300*SISTEMA. SE VENTANEA EL SIGLO PARA EVITAR EL FALLO DEL 2000:
030400*AÑOS DE RELOJ POR DEBAJO DE 50 SE CONSIDERAN DEL SIGLO XXI.
030500 0950-FORMAR-MARCA-TIEMPO.
030600     ACCEPT WS-FECHA-SISTEMA FROM DATE.
030700     ACCEPT WS-HORA-SISTEMA FROM TIME.
030800 
030900     IF WS-SYS-ANO < 50
031000         COMPUTE WS-SYS-ANO-COMPLETO = 2000 + WS-SYS-ANO
031100     ELSE
031200         COMPUTE WS-SYS-ANO-COMPLETO = 1900 + WS-SYS-ANO
031300     END-IF.
031400 
031500*EL STRING EXIGE OPERANDOS EN DISPLAY; LOS CAMPOS DE FECHA Y
031600*HORA YA LO SON.
031700     MOVE SPACES TO WS-MARCA-TIEMPO.
031800     STRING WS-SYS-ANO-COMPLETO DELIMITED BY SIZE
031900            "-"                 DELIMITED BY SIZE
032000            WS-SYS-MES          DELIMITED BY SIZE
032100            "-"                 DELIMITED BY SIZE
032200            WS-SYS-DIA          DELIMITED BY SIZE
032300            "T"                 DELIMITED BY SIZE
032400            WS-SYS-HORAS        DELIMITED BY SIZE
032500            ":"                 DELIMITED BY SIZE
032600            WS-SYS-MINUTOS      DELIMITED BY SIZE
032700            ":"                 DELIMITED BY SIZE
032800            WS-SYS-SEGUNDOS     DELIMITED BY SIZE
032900       INTO WS-MARCA-TIEMPO.
033000 0950-EXIT. EXIT.
033100 
033200*RUTINA COMUN DE ERROR DE FICHERO. SE DEVUELVE "99" AL
033300*INVOCANTE EN LUGAR DE ABORTAR, YA QUE ESTE PROGRAMA SE LLAMA
033400*DESDE OTRO Y NO ES EL DRIVER DEL LOTE.
033500 9800-RUTINA-ERROR-SISTEMA.
033600     DISPLAY "BANKNEW ERROR DE FICHERO: " CHECKERR.
033700     DISPLAY "FS-MAE=" FS-MAE.
033800     MOVE "99" TO LK-RESULT-CODE.
033900     CLOSE ACCOUNT-MASTER.
034000     EXIT PROGRAM.
034100 
034200*FIN NORMAL DEL ALTA; SE CIERRA EL FICHERO Y SE DEVUELVE EL
034300*CONTROL CON LK-RESULT-CODE Y LK-ACCT-ID YA RELLENOS.
034400 9900-FIN-ALTA.
034500     CLOSE ACCOUNT-MASTER.
034600     EXIT PROGRAM.
