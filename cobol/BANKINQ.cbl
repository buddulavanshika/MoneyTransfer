000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300*PROGRAMA.....: BANKINQ
000400*FUNCION......: CONSULTA DE SALDO Y DATOS GENERALES DE UNA
000500*               CUENTA A PARTIR DE SU IDENTIFICADOR.  NO MODIFICA
000600*               NADA; ES LA SUBRUTINA DE SOLO LECTURA QUE USAN
000700*               LOS DEMAS PROGRAMAS DEL LOTE CUANDO NECESITAN
000800*               SABER "QUE HAY" EN UNA CUENTA SIN TRASPASAR NADA.
000900*----------------------------------------------------------------
001000 PROGRAM-ID. BANKINQ.
001100 AUTHOR. J. ALONSO.
001200 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001300 DATE-WRITTEN. 20/09/86.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - USO INTERNO BANCA.
001600*----------------------------------------------------------------
001700*HISTORIAL DE MODIFICACIONES
001800*----------------------------------------------------------------
001900*20/09/86  J.ALONSO   ALTA INICIAL. CONSULTA DE SALDO, TOMADA  T-0204
002000*                     DEL PROGRAMA DE CONSULTA DE TARJETAS.
002100*                     EN ESTA PRIMERA VERSION EL SALDO SE
002200*                     OBTENIA RECORRIENDO EL FICHERO DE
002300*                     MOVIMIENTOS Y ACUMULANDO DESDE CERO CADA
002400*                     VEZ QUE SE ABRIA LA CONSULTA.
002500*11/05/89  M.GIL      YA NO SE BUSCA EL ULTIMO MOVIMIENTO; EL  T-0334
002600*                     SALDO VIVE AHORA EN LA PROPIA CUENTA.
002700*                     SE ELIMINA EL RECORRIDO DEL LIBRO MAYOR;
002800*                     BASTA CON LEER EL MAESTRO POR CLAVE, LO
002900*                     QUE REDUCE EL TIEMPO DE RESPUESTA DE LA
003000*                     CONSULTA DE FORMA MUY APRECIABLE.
003100*18/11/95  R.SANZ     SE AISLA COMO SUBRUTINA INVOCABLE, SIN   T-0455
003200*                     PANTALLA, PARA EL PROCESO POR LOTES.
003300*                     SE SUSTITUYE LA PANTALLA DE CONSULTA POR
003400*                     PARAMETROS DE LINKAGE; LOS DEMAS DATOS DE
003500*                     LA CUENTA (TITULAR, USUARIO, ESTADO) SE
003600*                     DEVUELVEN JUNTO CON EL SALDO PARA EVITAR
003700*                     UNA SEGUNDA LECTURA DESDE EL INVOCANTE.
003800*04/03/98  C.MOLINA   REVISION PARA EL CAMBIO DE SIGLO.         T-0502
003900*21/09/99  C.MOLINA   PRUEBAS Y2K. SIN INCIDENCIAS.             T-0502
004000*----------------------------------------------------------------
004100 
004200*SUBRUTINA MUY CORTA: ABRE EL MAESTRO, LEE UNA CUENTA POR CLAVE
004300*Y DEVUELVE SUS DATOS PRINCIPALES AL INVOCANTE.  NO ESCRIBE NI
004400*REESCRIBE NINGUN REGISTRO.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*SE MANTIENE EL MISMO BLOQUE SPECIAL-NAMES QUE EL RESTO DE
004800*SUBRUTINAS DEL LOTE, AUNQUE AQUI NO SE IMPRIME NADA EN PAPEL.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-NUMERICA IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS MODO-PRUEBAS
005300     UPSI-0 OFF STATUS IS MODO-NORMAL.
005400 
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*MAESTRO DE CUENTAS EN ACCESO DINAMICO; ESTA SUBRUTINA SOLO
005800*NECESITA LA LECTURA POR CLAVE, PERO SE DECLARA DINAMICO PARA
005900*NO ROMPER LA COSTUMBRE DEL RESTO DEL LOTE.
006000     SELECT ACCOUNT-MASTER ASSIGN TO DISK
006100     ORGANIZATION IS INDEXED
006200     ACCESS MODE IS DYNAMIC
006300     RECORD KEY IS ACCT-ID
006400     FILE STATUS IS FS-MAE.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800*LAYOUT DEL MAESTRO DE CUENTAS; IDENTICO AL DE BANKNEW, BANKLOG,
006900*BANKVAL Y BANKTRF, QUE COMPARTEN EL MISMO FICHERO FISICO.
007000 FD  ACCOUNT-MASTER
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "cuentas.ubd".
007300 01  ACCOUNT-REG.
007400*IDENTIFICADOR DE CUENTA Y SU REDEFINICION NUMERICA; ESTA
007500*SUBRUTINA NO HACE ARITMETICA CON EL IDENTIFICADOR, PERO SE
007600*MANTIENE LA REDEFINICION PARA QUE EL LAYOUT COINCIDA BYTE A
007700*BYTE CON EL RESTO DEL LOTE.
007800     02  ACCT-ID               PIC X(12).
007900     02  ACCT-ID-R REDEFINES ACCT-ID.
008000         03  ACCT-ID-NUMERICO      PIC 9(12).
008100     02  ACCT-USERNAME         PIC X(30).
008200     02  ACCT-PASSWORD         PIC X(64).
008300     02  ACCT-HOLDER-NAME      PIC X(40).
008400*SALDO ACTUAL DE LA CUENTA; ES EL DATO PRINCIPAL QUE DEVUELVE
008500*ESTA CONSULTA.  EN COMP-3 POR EL MISMO MOTIVO DE ESPACIO QUE
008600*EN EL RESTO DE FICHEROS DEL LOTE.
008700     02  ACCT-BALANCE          PIC S9(13)V99 COMP-3.
008800     02  ACCT-STATUS           PIC X(01).
008900         88  ACCT-ACTIVE             VALUE "A".
009000         88  ACCT-LOCKED             VALUE "L".
009100         88  ACCT-CLOSED             VALUE "C".
009200     02  ACCT-VERSION          PIC S9(09) COMP-3.
009300     02  ACCT-LAST-UPDATED     PIC X(26).
009400     02  ACCT-LAST-UPDATED-R REDEFINES ACCT-LAST-UPDATED.
009500         03  ACCT-UPD-FECHA        PIC X(10).
009600         03  FILLER                PIC X(01).
009700         03  ACCT-UPD-HORA         PIC X(15).
009800*RELLENO DE RESERVA, IGUAL QUE EN EL RESTO DE LAYOUTS DEL
009900*MAESTRO DE CUENTAS.
010000     02  FILLER                PIC X(07).
010100 
010200 WORKING-STORAGE SECTION.
010300*VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
010400 01  CHECKERR                  PIC X(24).
010500 01  CHECKERR-R REDEFINES CHECKERR.
010600     05  CHECKERR-PARTE1           PIC X(12).
010700     05  CHECKERR-PARTE2           PIC X(12).
010800*CODIGO DE ESTADO DE LA E/S DEL MAESTRO DE CUENTAS.
010900 77  FS-MAE                    PIC X(02).
011000*CONTADOR DE CONSULTAS DE SALDO ATENDIDAS; SOLO PARA EL DISPLAY
011100*DE ARRANQUE EN MODO PRUEBAS.
011200 77  WS-CONSULTAS-SALDO        PIC 9(09) COMP VALUE 0.
011300 
011400*CONMUTADOR DE CUENTA NO ENCONTRADA TRAS LA LECTURA POR CLAVE.
011500 01  WS-SWITCHES.
011600     05  WS-NO-ENCONTRADA-SW       PIC X(01) VALUE "N".
011700         88  WS-CUENTA-NO-ENCONTRADA  VALUE "S".
011800 
011900*PARAMETROS DE ENTRADA (LK-ACCT-ID) Y DE SALIDA (EL RESTO).
012000*SI LA CUENTA NO SE ENCUENTRA, LOS CAMPOS DE SALIDA QUEDAN A
012100*BLANCOS/CEROS Y LK-RESULT-CODE VUELVE CON "40"; SI HAY ERROR
012200*DE FICHERO, CON "99".
012300 LINKAGE SECTION.
012400 01  LK-ACCT-ID                 PIC X(12).
012500 01  LK-USERNAME                PIC X(30).
012600 01  LK-HOLDER-NAME             PIC X(40).
012700 01  LK-BALANCE                 PIC S9(13)V99 COMP-3.
012800 01  LK-STATUS                  PIC X(01).
012900 01  LK-RESULT-CODE             PIC X(02).
013000 
013100 PROCEDURE DIVISION USING LK-ACCT-ID LK-USERNAME LK-HOLDER-NAME
013200     LK-BALANCE LK-STATUS LK-RESULT-CODE.
013300 
013400*PARRAFO DE ARRANQUE: DEJA LOS CAMPOS DE SALIDA EN SU VALOR
013500*NEUTRO ANTES DE INTENTAR LA LECTURA, PARA QUE UNA CUENTA NO
013600*ENCONTRADA NUNCA DEVUELVA BASURA DE UNA LLAMADA ANTERIOR.
013700 0100-INICIO-CONSULTA.
013800     IF MODO-PRUEBAS
013900         DISPLAY "BANKINQ: ARRANCANDO EN MODO DE PRUEBAS"
014000     END-IF.
014100 
014200     MOVE SPACES TO LK-USERNAME.
014300     MOVE SPACES TO LK-HOLDER-NAME.
014400     MOVE 0 TO LK-BALANCE.
014500     MOVE SPACES TO LK-STATUS.
014600     MOVE "00" TO LK-RESULT-CODE.
014700     ADD 1 TO WS-CONSULTAS-SALDO.
014800 
014900*SE ABRE EL MAESTRO EN SOLO LECTURA; ESTA SUBRUTINA NUNCA
015000*ESCRIBE NI REESCRIBE EL FICHERO DE CUENTAS.
015100     OPEN INPUT ACCOUNT-MASTER.
015200     IF FS-MAE NOT = "00"
015300         MOVE "F CUENTAS" TO CHECKERR
015400         GO TO 9800-RUTINA-ERROR-SISTEMA
015500     END-IF.
015600 
015700*SI LA CUENTA NO EXISTE, SE DEVUELVE "40" Y LOS CAMPOS DE
015800*SALIDA QUEDAN EN EL VALOR NEUTRO FIJADO MAS ARRIBA.
015900     PERFORM 0200-LECTURA-CUENTA THRU 0200-EXIT.
016000     IF WS-CUENTA-NO-ENCONTRADA
016100         MOVE "40" TO LK-RESULT-CODE
016200     END-IF.
016300     GO TO 9900-FIN-CONSULTA.
016400 0100-EXIT. EXIT.
016500 
016600*LECTURA DIRECTA POR CLAVE; LA CUENTA YA GUARDA SU PROPIO
016700*SALDO, NO HACE FALTA EXPLORAR NINGUN FICHERO DE MOVIMIENTOS.
016800*SI LA LECTURA TIENE EXITO, SE TRASPASAN LOS CAMPOS DE SALIDA
016900*UNO A UNO; NO SE HACE UN MOVE DE GRUPO PORQUE ACCT-BALANCE
017000*ES COMP-3 Y HAY QUE RESPETAR SU REPRESENTACION INTERNA.
017100 0200-LECTURA-CUENTA.
017200*SE DEJA EL CONMUTADOR A "N" ANTES DE CADA LECTURA; NO SE
017300*ARRASTRA EL RESULTADO DE UNA LLAMADA ANTERIOR A ESTA SUBRUTINA.
017400     MOVE "N" TO WS-NO-ENCONTRADA-SW.
017500     MOVE LK-ACCT-ID TO ACCT-ID.
017600     READ ACCOUNT-MASTER
017700         INVALID KEY MOVE "S" TO WS-NO-ENCONTRADA-SW.
017800*TRASPASO CAMPO A CAMPO, NUNCA POR GRUPO: EL REGISTRO FISICO
017900*MEZCLA DISPLAY Y COMP-3 Y UN MOVE DE GRUPO COPIARIA LOS BYTES
018000*TAL CUAL, SIN RESPETAR LA REPRESENTACION DE CADA CAMPO.
018100     IF NOT WS-CUENTA-NO-ENCONTRADA
018200         MOVE ACCT-USERNAME TO LK-USERNAME
018300         MOVE ACCT-HOLDER-NAME TO LK-HOLDER-NAME
018400         MOVE ACCT-BALANCE TO LK-BALANCE
018500         MOVE ACCT-STATUS TO LK-STATUS
018600     END-IF.
018700 0200-EXIT. EXIT.
018800 
018900*RUTINA COMUN DE ERROR DE FICHERO.  EL MENSAJE POR CONSOLA
019000*PERMITE AL OPERADOR DE TURNO IDENTIFICAR EL FICHERO CAUSANTE
019100*SIN TENER QUE CONSULTAR EL LISTADO DE LA SENTENCIA OPEN.
019200 9800-RUTINA-ERROR-SISTEMA.
019300     DISPLAY "BANKINQ ERROR DE FICHERO: " CHECKERR.
019400     DISPLAY "FS-MAE=" FS-MAE.
019500     MOVE "99" TO LK-RESULT-CODE.
019600     CLOSE ACCOUNT-MASTER.
019700     EXIT PROGRAM.
019800 
019900*FIN NORMAL DE LA CONSULTA; SE CIERRA EL FICHERO Y SE DEVUELVE
020000*EL CONTROL CON LOS CAMPOS DE SALIDA YA FORMADOS.
020100 9900-FIN-CONSULTA.
020200     CLOSE ACCOUNT-MASTER.
020300     EXIT PROGRAM.
