000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300*PROGRAMA.....: BANKLOG
000400*FUNCION......: AUTENTICACION DE UN USUARIO CONTRA EL MAESTRO
000500*               DE CUENTAS.  RECIBE USUARIO Y CLAVE, DEVUELVE
000600*               LOS DATOS DE LA CUENTA SI COINCIDEN, O UN CODIGO
000700*               DE ERROR GENERICO SI NO.  NUNCA SE DICE AL
000800*               INVOCANTE SI EL FALLO FUE EL USUARIO O LA CLAVE,
000900*               PARA NO DAR PISTAS A QUIEN INTENTE ADIVINARLAS.
001000*----------------------------------------------------------------
001100 PROGRAM-ID. BANKLOG.
001200 AUTHOR. J. ALONSO.
001300 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001400 DATE-WRITTEN. 14/09/86.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENCIAL - USO INTERNO BANCA.
001700*----------------------------------------------------------------
001800*HISTORIAL DE MODIFICACIONES
001900*----------------------------------------------------------------
002000*14/09/86  J.ALONSO   ALTA INICIAL. VERIFICACION DE USUARIO    T-0201
002100*                     Y CLAVE, TOMADA DEL CAJERO DE TARJETAS.
002200*                     EN ESTA VERSION EL MENSAJE DE ERROR
002300*                     DISTINGUIA "USUARIO INCORRECTO" DE
002400*                     "CLAVE INCORRECTA", COMO HACIA EL CAJERO.
002500*11/05/89  M.GIL      EL MENSAJE DE ERROR DE USUARIO Y DE      T-0334
002600*                     CLAVE SE UNIFICAN EN UNO SOLO GENERICO.
002700*                     AUDITORIA HIZO VER QUE DISTINGUIR LOS
002800*                     DOS CASOS PERMITIA A UN INTRUSO SABER
002900*                     SI UN USUARIO EXISTIA EN EL FICHERO,
003000*                     PROBANDO CLAVES AL AZAR HASTA QUE EL
003100*                     MENSAJE CAMBIABA DE "USUARIO" A "CLAVE".
003200*18/11/95  R.SANZ     SE AISLA COMO SUBRUTINA INVOCABLE, SIN   T-0455
003300*                     PANTALLA, PARA EL PROCESO POR LOTES.
003400*04/03/98  C.MOLINA   REVISION PARA EL CAMBIO DE SIGLO EN LA   T-0502
003500*                     MARCA DE TIEMPO DE LA TRAZA DE ACCESO.
003600*                     SE INTRODUCE EL VENTANEO DE SIGLO QUE
003700*                     YA SE USA EN BANKNEW PARA LA FECHA DE
003800*                     ALTA DE CUENTAS.
003900*21/09/99  C.MOLINA   PRUEBAS Y2K. SIN INCIDENCIAS.             T-0502
004000*14/05/01  C.MOLINA   SE DEJA TRAZA POR CONSOLA DE CADA         T-0560
004100*                     INTENTO DE ACCESO, CON FECHA Y HORA, A
004200*                     PETICION DE AUDITORIA INTERNA.
004300*----------------------------------------------------------------
004400 
004500*ESTA SUBRUTINA ABRE EL MAESTRO EN MODO I-O PORQUE OTRAS
004600*SUBRUTINAS DEL LOTE (BANKNEW) ESCRIBEN SOBRE EL MISMO FICHERO
004700*ENTRE UNA INVOCACION Y OTRA; ABRIRLO EN SOLO ENTRADA PODRIA
004800*DEJAR UNA VISTA DESACTUALIZADA SEGUN EL SISTEMA OPERATIVO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-NUMERICA IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS MODO-PRUEBAS
005500     UPSI-0 OFF STATUS IS MODO-NORMAL.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*EL MAESTRO SE DECLARA DINAMICO PORQUE ESTA SUBRUTINA LO
006000*RECORRE SECUENCIALMENTE BUSCANDO EL USUARIO (NO HAY CLAVE
006100*SECUNDARIA POR NOMBRE DE USUARIO EN ESTE FICHERO).
006200     SELECT ACCOUNT-MASTER ASSIGN TO DISK
006300     ORGANIZATION IS INDEXED
006400     ACCESS MODE IS DYNAMIC
006500     RECORD KEY IS ACCT-ID
006600     FILE STATUS IS FS-MAE.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000*MISMO LAYOUT DE MAESTRO DE CUENTAS QUE BANKNEW, BANKINQ,
007100*BANKVAL Y BANKTRF.
007200 FD  ACCOUNT-MASTER
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "cuentas.ubd".
007500 01  ACCOUNT-REG.
007600     02  ACCT-ID               PIC X(12).
007700     02  ACCT-ID-R REDEFINES ACCT-ID.
007800         03  ACCT-ID-NUMERICO      PIC 9(12).
007900*USUARIO Y CLAVE; SON LOS DOS CAMPOS QUE ESTA SUBRUTINA
008000*COMPARA CONTRA LOS PARAMETROS DE ENTRADA.
008100     02  ACCT-USERNAME         PIC X(30).
008200     02  ACCT-PASSWORD         PIC X(64).
008300     02  ACCT-HOLDER-NAME      PIC X(40).
008400     02  ACCT-BALANCE          PIC S9(13)V99 COMP-3.
008500     02  ACCT-STATUS           PIC X(01).
008600         88  ACCT-ACTIVE             VALUE "A".
008700         88  ACCT-LOCKED             VALUE "L".
008800         88  ACCT-CLOSED             VALUE "C".
008900     02  ACCT-VERSION          PIC S9(09) COMP-3.
009000     02  ACCT-LAST-UPDATED     PIC X(26).
009100     02  ACCT-LAST-UPDATED-R REDEFINES ACCT-LAST-UPDATED.
009200         03  ACCT-UPD-FECHA        PIC X(10).
009300         03  FILLER                PIC X(01).
009400         03  ACCT-UPD-HORA         PIC X(15).
009500     02  FILLER                PIC X(07).
009600 
009700 WORKING-STORAGE SECTION.
009800*VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
009900 01  CHECKERR                  PIC X(24).
010000*CODIGO DE ESTADO DE LA E/S DEL MAESTRO DE CUENTAS.
010100 77  FS-MAE                    PIC X(02).
010200 
010300*FECHA Y HORA DEL SISTEMA, TOMADAS POR SEPARADO PORQUE ASI LAS
010400*DEVUELVE EL COMPILADOR CON ACCEPT FROM DATE/TIME; SE COMBINAN
010500*MAS ABAJO EN UNA SOLA MARCA DE TIEMPO PARA LA TRAZA DE ACCESO.
010600 01  WS-FECHA-SISTEMA.
010700     05  WS-SYS-ANO                PIC 9(02).
010800     05  WS-SYS-MES                PIC 9(02).
010900     05  WS-SYS-DIA                PIC 9(02).
011000 01  WS-HORA-SISTEMA.
011100     05  WS-SYS-HORAS               PIC 9(02).
011200     05  WS-SYS-MINUTOS             PIC 9(02).
011300     05  WS-SYS-SEGUNDOS            PIC 9(02).
011400     05  WS-SYS-CENTESIMAS          PIC 9(02).
011500*AÑO YA VENTANEADO A CUATRO DIGITOS; VER EL PARRAFO 0950 PARA
011600*LA REGLA DE VENTANEO DE SIGLO.
011700 77  WS-SYS-ANO-COMPLETO        PIC 9(04).
011800*MARCA DE TIEMPO FORMATEADA PARA EL DISPLAY DE TRAZA; SE
011900*REDEFINE PARA PODER REFERIRSE POR SEPARADO A SU PARTE DE
012000*FECHA Y SU PARTE DE HORA SI HICIERA FALTA MAS ADELANTE.
012100 01  WS-MARCA-TIEMPO            PIC X(26).
012200 01  WS-MARCA-TIEMPO-R REDEFINES WS-MARCA-TIEMPO.
012300     05  WS-MT-FECHA                PIC X(10).
012400     05  FILLER                     PIC X(01).
012500     05  WS-MT-HORA                 PIC X(08).
012600     05  FILLER                     PIC X(07).
012700 
012800*CONTADOR DE INTENTOS DE ACCESO ATENDIDOS EN LA EJECUCION;
012900*SOLO PARA EL DISPLAY DE ARRANQUE EN MODO PRUEBAS.
013000 77  WS-SOLICITUDES-LOGIN       PIC 9(09) COMP VALUE 0.
013100 
013200*CONMUTADOR DE USUARIO NO ENCONTRADO TRAS EL RECORRIDO DEL
013300*MAESTRO.
013400 01  WS-SWITCHES.
013500     05  WS-NO-ENCONTRADO-SW       PIC X(01) VALUE "N".
013600         88  WS-USUARIO-NO-ENCONTRADO  VALUE "S".
013700 
013800*PARAMETROS DE ENTRADA (USUARIO Y CLAVE) Y DE SALIDA (DATOS DE
013900*LA CUENTA SI EL ACCESO ES CORRECTO).  VALORES DE
014000*LK-RESULT-CODE USADOS POR ESTA SUBRUTINA:
014100*   "00"  USUARIO Y CLAVE CORRECTOS.
014200*   "30"  CREDENCIALES INCORRECTAS (USUARIO O CLAVE; NO SE
014300*         DISTINGUE CUAL DE LOS DOS, DESDE LA REVISION DE 1989).
014400*   "99"  ERROR DE FICHERO.
014500 LINKAGE SECTION.
014600 01  LK-USERNAME                PIC X(30).
014700 01  LK-PASSWORD                PIC X(64).
014800 01  LK-ACCT-ID                 PIC X(12).
014900 01  LK-HOLDER-NAME             PIC X(40).
015000 01  LK-BALANCE                 PIC S9(13)V99 COMP-3.
015100 01  LK-STATUS                  PIC X(01).
015200 01  LK-RESULT-CODE             PIC X(02).
015300 
015400 PROCEDURE DIVISION USING LK-USERNAME LK-PASSWORD LK-ACCT-ID
015500     LK-HOLDER-NAME LK-BALANCE LK-STATUS LK-RESULT-CODE.
015600 
015700*PARRAFO DE ARRANQUE: DEJA LOS CAMPOS DE SALIDA A SU VALOR
015800*NEUTRO, FORMA LA MARCA DE TIEMPO DEL INTENTO DE ACCESO Y LA
015900*DEJA EN LA CONSOLA DEL OPERADOR ANTES DE TOCAR EL FICHERO.
016000 0100-INICIO-LOGIN.
016100     IF MODO-PRUEBAS
016200         DISPLAY "BANKLOG: ARRANCANDO EN MODO DE PRUEBAS"
016300     END-IF.
016400 
016500*TODOS LOS CAMPOS DE SALIDA SE DEJAN A SU VALOR NEUTRO ANTES
016600*DE TOCAR EL FICHERO; SI EL ACCESO SE RECHAZA, EL INVOCANTE
016700*NO DEBE ENCONTRAR DATOS DE UNA CUENTA A MEDIAS.
016800     MOVE SPACES TO LK-ACCT-ID.
016900     MOVE SPACES TO LK-HOLDER-NAME.
017000     MOVE 0 TO LK-BALANCE.
017100     MOVE SPACES TO LK-STATUS.
017200     MOVE "00" TO LK-RESULT-CODE.
017300     ADD 1 TO WS-SOLICITUDES-LOGIN.
017400 
017500*LA TRAZA DE CONSOLA NO INCLUYE LA CLAVE, SOLO EL USUARIO Y LA
017600*MARCA DE TIEMPO; ASI LO EXIGIO AUDITORIA EN LA REVISION DE 2001.
017700     PERFORM 0950-FORMAR-MARCA-TIEMPO THRU 0950-EXIT.
017800     DISPLAY "BANKLOG: INTENTO DE ACCESO " LK-USERNAME
017900         " EN " WS-MARCA-TIEMPO.
018000 
018100     OPEN I-O ACCOUNT-MASTER.
018200     IF FS-MAE NOT = "00"
018300         MOVE "F CUENTAS" TO CHECKERR
018400         GO TO 9800-RUTINA-ERROR-SISTEMA
018500     END-IF.
018600 
018700*SI EL USUARIO NO EXISTE EN EL MAESTRO, SE DEVUELVE EL MISMO
018800*CODIGO "30" QUE SI LA CLAVE FUERA INCORRECTA; ES LA MISMA
018900*PROTECCION CONTRA ENUMERACION DE USUARIOS DE LA REVISION DE
019000*1989, APLICADA AHORA TAMBIEN AL CASO DE USUARIO INEXISTENTE.
019100     PERFORM 0200-LECTURA-USUARIO THRU 0200-EXIT.
019200     IF WS-USUARIO-NO-ENCONTRADO
019300         MOVE "30" TO LK-RESULT-CODE
019400         GO TO 9900-FIN-LOGIN
019500     END-IF.
019600 
019700*EL USUARIO EXISTE; QUEDA POR COMPROBAR LA CLAVE, UNICA
019800*COMPROBACION QUE FALTA PARA DAR EL ACCESO POR BUENO.
019900     PERFORM 0300-VERIFICACION-CLAVE THRU 0300-EXIT.
020000     GO TO 9900-FIN-LOGIN.
020100 0100-EXIT. EXIT.
020200 
020300*BUSCA LA CUENTA POR NOMBRE DE USUARIO RECORRIENDO EL FICHERO
020400*MAESTRO; NO EXISTE CLAVE SECUNDARIA POR USUARIO, ASI QUE EL
020500*RECORRIDO ES SECUENCIAL DE PRINCIPIO A FIN DEL FICHERO, IGUAL
020600*QUE SE HACE EN BANKNEW PARA COMPROBAR SI UN USUARIO YA EXISTE.
020700 0200-LECTURA-USUARIO.
020800     MOVE "N" TO WS-NO-ENCONTRADO-SW.
020900 0210-EXPLORAR-USUARIOS.
021000*SI EL REGISTRO LEIDO NO ES EL USUARIO BUSCADO, SE SIGUE
021100*AVANZANDO; AL LLEGAR A FIN DE FICHERO SIN ENCONTRARLO QUEDA
021200*MARCADO COMO NO ENCONTRADO Y SE SALE DEL PARRAFO.
021300     READ ACCOUNT-MASTER NEXT RECORD
021400         AT END
021500             MOVE "S" TO WS-NO-ENCONTRADO-SW
021600             GO TO 0200-EXIT
021700     END-READ.
021800     IF ACCT-USERNAME NOT = LK-USERNAME
021900         GO TO 0210-EXPLORAR-USUARIOS
022000     END-IF.
022100 0200-EXIT. EXIT.
022200 
022300*LA CLAVE SUMINISTRADA Y LA GUARDADA HAN DE COINCIDIR EXACTA-
022400*MENTE; EL MENSAJE DE ERROR NO DISTINGUE USUARIO DE CLAVE,
022500*POR LA MISMA RAZON QUE SE UNIFICO EL CODIGO DE VUELTA EN 1989.
022600*SI LA CLAVE ES CORRECTA, SE DEVUELVEN LOS DATOS DE LA CUENTA
022700*YA LEIDA, PARA QUE EL INVOCANTE NO TENGA QUE VOLVER A LEERLA.
022800 0300-VERIFICACION-CLAVE.
022900*LA COMPARACION ES UNA IGUALDAD DIRECTA DE TODA LA LONGITUD
023000*DEL CAMPO; NO HAY CIFRADO NI TRUNCAMIENTO DE LA CLAVE EN
023100*ESTE PUNTO, SE COMPARA TAL COMO ESTA GUARDADA EN EL MAESTRO.
023200     IF ACCT-PASSWORD NOT = LK-PASSWORD
023300         MOVE "30" TO LK-RESULT-CODE
023400     ELSE
023500         MOVE ACCT-ID TO LK-ACCT-ID
023600         MOVE ACCT-HOLDER-NAME TO LK-HOLDER-NAME
023700         MOVE ACCT-BALANCE TO LK-BALANCE
023800         MOVE ACCT-STATUS TO LK-STATUS
023900     END-IF.
024000 0300-EXIT. EXIT.
024100 
024200*CONSTRUYE LA MARCA DE TIEMPO ISO-8601 A PARTIR DEL RELOJ DEL
024300*SISTEMA. SE VENTANEA EL SIGLO PARA EVITAR EL FALLO DEL 2000:
024400*AÑOS DE RELOJ POR DEBAJO DE 50 SE CONSIDERAN DEL SIGLO XXI,
024500*EL RESTO DEL SIGLO XX, CRITERIO YA EMPLEADO EN BANKNEW.
024600 0950-FORMAR-MARCA-TIEMPO.
024700     ACCEPT WS-FECHA-SISTEMA FROM DATE.
024800     ACCEPT WS-HORA-SISTEMA FROM TIME.
024900 
025000     IF WS-SYS-ANO < 50
025100         COMPUTE WS-SYS-ANO-COMPLETO = 2000 + WS-SYS-ANO
025200     ELSE
025300         COMPUTE WS-SYS-ANO-COMPLETO = 1900 + WS-SYS-ANO
025400     END-IF.
025500 
025600*EL STRING EXIGE OPERANDOS EN DISPLAY; LOS CAMPOS DE FECHA Y
025700*HORA YA LO SON, NO HACE FALTA NINGUNA CONVERSION PREVIA.
025800     MOVE SPACES TO WS-MARCA-TIEMPO.
025900     STRING WS-SYS-ANO-COMPLETO DELIMITED BY SIZE
026000            "-"                 DELIMITED BY SIZE
026100            WS-SYS-MES          DELIMITED BY SIZE
026200            "-"                 DELIMITED BY SIZE
026300            WS-SYS-DIA          DELIMITED BY SIZE
026400            "T"                 DELIMITED BY SIZE
026500            WS-SYS-HORAS        DELIMITED BY SIZE
026600            ":"                 DELIMITED BY SIZE
026700            WS-SYS-MINUTOS      DELIMITED BY SIZE
026800            ":"                 DELIMITED BY SIZE
026900            WS-SYS-SEGUNDOS     DELIMITED BY SIZE
027000       INTO WS-MARCA-TIEMPO.
027100 0950-EXIT. EXIT.
027200 
027300*RUTINA COMUN DE ERROR DE FICHERO; SE DEVUELVE "99" AL
027400*INVOCANTE EN VEZ DE ABORTAR, PUES ESTA SUBRUTINA NO ES EL
027500*DRIVER DEL LOTE.
027600 9800-RUTINA-ERROR-SISTEMA.
027700     DISPLAY "BANKLOG ERROR DE FICHERO: " CHECKERR.
027800     DISPLAY "FS-MAE=" FS-MAE.
027900     MOVE "99" TO LK-RESULT-CODE.
028000     CLOSE ACCOUNT-MASTER.
028100     EXIT PROGRAM.
028200 
028300*FIN NORMAL DEL INTENTO DE ACCESO; SE CIERRA EL FICHERO Y SE
028400*DEVUELVE EL CONTROL CON LK-RESULT-CODE Y, SI PROCEDE, LOS
028500*DATOS DE LA CUENTA YA RELLENOS.
028600 9900-FIN-LOGIN.
028700     CLOSE ACCOUNT-MASTER.
028800     EXIT PROGRAM.
