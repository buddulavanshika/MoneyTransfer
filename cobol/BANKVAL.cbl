000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300*PROGRAMA.....: BANKVAL
000400*FUNCION......: VALIDACION DEL ESTADO DE UNA CUENTA ANTES DE
000500*               DEJARLA PARTICIPAR EN UN TRASPASO DE FONDOS.
000600*               NO TOCA SALDOS NI ESCRIBE NADA; ES UNA SUBRUTINA
000700*               DE SOLO LECTURA QUE DEVUELVE UN CODIGO DE VUELTA.
000800*----------------------------------------------------------------
000900 PROGRAM-ID. BANKVAL.
001000 AUTHOR. R. GIL.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 02/10/92.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO BANCA.
001500*----------------------------------------------------------------
001600*HISTORIAL DE MODIFICACIONES
001700*----------------------------------------------------------------
001800*02/10/92  R.GIL      ALTA INICIAL. COMPROBACION PREVIA DE     T-0410
001900*                     CUENTA ANTES DE AUTORIZAR UN TRASPASO.
002000*                     EN ESTA VERSION EL PROGRAMA FORMABA PARTE
002100*                     DE LA PANTALLA DE TRASPASO ENTRE TARJETAS
002200*                     Y SE LIMITABA A COMPROBAR QUE LA TARJETA
002300*                     DE ORIGEN EXISTIERA EN EL FICHERO MAESTRO.
002400*18/11/95  R.SANZ     SE AISLA COMO SUBRUTINA INVOCABLE, SIN   T-0455
002500*                     PANTALLA, PARA EL PROCESO POR LOTES.
002600*                     SE ELIMINA TODA LA SECCION SCREEN Y SE
002700*                     SUSTITUYE LA E/S DE TERMINAL POR PARAMETROS
002800*                     DE LINKAGE, PARA QUE BANKTRF PUEDA INVOCAR
002900*                     LA VALIDACION SIN PASAR POR PANTALLA.
003000*04/03/98  C.MOLINA   REVISION PARA EL CAMBIO DE SIGLO.         T-0502
003100*                     SE REPASAN LOS CAMPOS DE FECHA DEL MAESTRO
003200*                     DE CUENTAS; NO SE ENCUENTRA NINGUNA FECHA
003300*                     DE DOS DIGITOS EN ESTE PROGRAMA CONCRETO.
003400*21/09/99  C.MOLINA   PRUEBAS Y2K. SIN INCIDENCIAS.             T-0502
003500*14/05/01  C.MOLINA   SE DISTINGUE CUENTA NO ENCONTRADA DE      T-0560
003600*                     CUENTA NO ACTIVA EN EL CODIGO DE VUELTA,
003700*                     A PETICION DE BANKTRF, QUE NECESITA LOS
003800*                     DOS CASOS PARA REDACTAR EL MOTIVO DE FALLO
003900*                     QUE SE GRABA EN EL LIBRO MAYOR.
004000*----------------------------------------------------------------
004100 
004200*EL PROGRAMA SE LIMITA A ABRIR EL MAESTRO DE CUENTAS, LEER POR
004300*CLAVE LA CUENTA QUE SE LE PASA Y DEVOLVER UN CODIGO DE DOS
004400*DIGITOS.  NO HAY PANTALLA NI ENTRADA DE TECLADO; EL UNICO
004500*DIALOGO ES EL PAR DE PARAMETROS DE LA LINKAGE SECTION.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800*SPECIAL-NAMES SE CONSERVA AUNQUE ESTE PROGRAMA NO IMPRIME NADA,
004900*POR COHERENCIA CON EL RESTO DE SUBRUTINAS DEL LOTE DE TRASPASOS;
005000*EL CONMUTADOR UPSI-0 PERMITE ARRANCAR LA SUBRUTINA EN MODO DE
005100*PRUEBAS DESDE EL JCL SIN RECOMPILAR.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASE-NUMERICA IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS MODO-PRUEBAS
005600     UPSI-0 OFF STATUS IS MODO-NORMAL.
005700 
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*UNICO FICHERO QUE ABRE ESTA SUBRUTINA: EL MAESTRO DE CUENTAS,
006100*EN ACCESO DINAMICO PORQUE EN OTRAS PARTES DEL LOTE SE RECORRE
006200*SECUENCIALMENTE, PERO AQUI SOLO SE HACE LECTURA POR CLAVE.
006300     SELECT ACCOUNT-MASTER ASSIGN TO DISK
006400     ORGANIZATION IS INDEXED
006500     ACCESS MODE IS DYNAMIC
006600     RECORD KEY IS ACCT-ID
006700     FILE STATUS IS FS-MAE.
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100*MAESTRO DE CUENTAS.  MISMO LAYOUT QUE EN BANKNEW, BANKLOG,
007200*BANKINQ Y BANKTRF; LAS CUATRO SUBRUTINAS Y EL PROGRAMA DE
007300*TRASPASOS COMPARTEN EL MISMO FICHERO FISICO "cuentas.ubd" Y
007400*DEBEN MANTENER EL MISMO LAYOUT AUNQUE CADA UNA LO DECLARE POR
007500*SU CUENTA, COMO ES COSTUMBRE EN ESTA CASA.
007600 FD  ACCOUNT-MASTER
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "cuentas.ubd".
007900 01  ACCOUNT-REG.
008000*IDENTIFICADOR DE CUENTA; CLAVE PRIMARIA DEL FICHERO.  SE
008100*REDEFINE EN FORMA NUMERICA PARA LOS PROGRAMAS QUE NECESITAN
008200*COMPARAR O INCREMENTAR EL IDENTIFICADOR; BANKVAL NO LA USA
008300*PERO SE MANTIENE POR COHERENCIA DE LAYOUT CON LOS DEMAS.
008400     02  ACCT-ID               PIC X(12).
008500     02  ACCT-ID-R REDEFINES ACCT-ID.
008600         03  ACCT-ID-NUMERICO      PIC 9(12).
008700*USUARIO Y CLAVE DE ACCESO; BANKVAL NO LOS EXAMINA, SOLO LOS
008800*ARRASTRA PORQUE FORMAN PARTE DEL REGISTRO FISICO.
008900     02  ACCT-USERNAME         PIC X(30).
009000     02  ACCT-PASSWORD         PIC X(64).
009100     02  ACCT-HOLDER-NAME      PIC X(40).
009200*SALDO EN COMP-3 PARA AHORRAR ESPACIO EN DISCO; ESTA SUBRUTINA
009300*NO LO TOCA, SOLO VALIDA EL ESTADO DE LA CUENTA.
009400     02  ACCT-BALANCE          PIC S9(13)V99 COMP-3.
009500*ESTADO DE LA CUENTA; ES EL UNICO CAMPO QUE ESTA SUBRUTINA
009600*REALMENTE NECESITA EXAMINAR.
009700     02  ACCT-STATUS           PIC X(01).
009800         88  ACCT-ACTIVE             VALUE "A".
009900         88  ACCT-LOCKED             VALUE "L".
010000         88  ACCT-CLOSED             VALUE "C".
010100     02  ACCT-VERSION          PIC S9(09) COMP-3.
010200     02  ACCT-LAST-UPDATED     PIC X(26).
010300     02  ACCT-LAST-UPDATED-R REDEFINES ACCT-LAST-UPDATED.
010400         03  ACCT-UPD-FECHA        PIC X(10).
010500         03  FILLER                PIC X(01).
010600         03  ACCT-UPD-HORA         PIC X(15).
010700*HUECO DE RESERVA PARA FUTURAS AMPLIACIONES DEL MAESTRO SIN
010800*TENER QUE MOVER EL FICHERO; COSTUMBRE DE LA CASA EN TODOS LOS
010900*LAYOUTS DE FICHEROS MAESTROS.
011000     02  FILLER                PIC X(07).
011100 
011200 WORKING-STORAGE SECTION.
011300*VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR.  SE PARTE EN DOS
011400*MITADES PARA PODER COMPARAR EL NOMBRE DEL FICHERO POR SEPARADO
011500*DE LA PALABRA "F " QUE LO PRECEDE, AUNQUE EN ESTE PROGRAMA SOLO
011600*HAY UN FICHERO Y LA SEGUNDA MITAD QUEDA SIEMPRE EN BLANCO.
011700 01  CHECKERR                  PIC X(24).
011800 01  CHECKERR-R REDEFINES CHECKERR.
011900     05  CHECKERR-PARTE1           PIC X(12).
012000     05  CHECKERR-PARTE2           PIC X(12).
012100*CODIGO DE ESTADO DEVUELTO POR LA E/S DEL MAESTRO DE CUENTAS.
012200 77  FS-MAE                    PIC X(02).
012300*CONTADOR DE VALIDACIONES ATENDIDAS EN LA EJECUCION; SOLO SIRVE
012400*PARA EL DISPLAY DE ARRANQUE EN MODO PRUEBAS, NO SE ESCRIBE EN
012500*NINGUN FICHERO.
012600 77  WS-VALIDACIONES           PIC 9(09) COMP VALUE 0.
012700 
012800*CONMUTADOR QUE INDICA SI LA LECTURA POR CLAVE HA FALLADO.
012900 01  WS-SWITCHES.
013000     05  WS-NO-ENCONTRADA-SW       PIC X(01) VALUE "N".
013100         88  WS-CUENTA-NO-ENCONTRADA  VALUE "S".
013200 
013300*PARAMETROS DE ENTRADA/SALIDA: EL IDENTIFICADOR DE CUENTA A
013400*VALIDAR Y EL CODIGO DE VUELTA DE DOS DIGITOS.  VALORES DE
013500*LK-RESULT-CODE USADOS POR ESTA SUBRUTINA:
013600*   "00"  CUENTA ENCONTRADA Y ACTIVA.
013700*   "40"  CUENTA NO ENCONTRADA EN EL MAESTRO.
013800*   "41"  CUENTA ENCONTRADA PERO NO ACTIVA (BLOQUEADA O CANCELADA).
013900*   "99"  ERROR DE FICHERO; VER CHECKERR Y FS-MAE EN EL LISTADO.
014000 LINKAGE SECTION.
014100 01  LK-ACCT-ID                 PIC X(12).
014200 01  LK-RESULT-CODE             PIC X(02).
014300 
014400 PROCEDURE DIVISION USING LK-ACCT-ID LK-RESULT-CODE.
014500 
014600*PARRAFO DE ARRANQUE: ABRE EL MAESTRO, LANZA LA LECTURA Y,
014700*SEGUN EL RESULTADO, LA COMPROBACION DE ESTADO.  EL GO TO FINAL
014800*EVITA CAER EN EL PARRAFO DE ERROR DE FICHERO SI TODO HA IDO BIEN.
014900 0100-INICIO-VALIDACION.
015000     IF MODO-PRUEBAS
015100         DISPLAY "BANKVAL: ARRANCANDO EN MODO DE PRUEBAS"
015200     END-IF.
015300 
015400*SE DEJA EL CODIGO DE VUELTA EN "00" POR DEFECTO; SOLO SE
015500*SOBRESCRIBE SI SE ENCUENTRA ALGUNA INCIDENCIA MAS ABAJO.
015600     MOVE "00" TO LK-RESULT-CODE.
015700     ADD 1 TO WS-VALIDACIONES.
015800 
015900     OPEN INPUT ACCOUNT-MASTER.
016000     IF FS-MAE NOT = "00"
016100         MOVE "F CUENTAS" TO CHECKERR
016200         GO TO 9800-RUTINA-ERROR-SISTEMA
016300     END-IF.
016400 
016500     PERFORM 0200-LECTURA-CUENTA THRU 0200-EXIT.
016600     IF WS-CUENTA-NO-ENCONTRADA
016700         MOVE "40" TO LK-RESULT-CODE
016800         GO TO 9900-FIN-VALIDACION
016900     END-IF.
017000 
017100     PERFORM 0300-VERIFICACION-ACTIVA THRU 0300-EXIT.
017200     GO TO 9900-FIN-VALIDACION.
017300 0100-EXIT. EXIT.
017400 
017500*LECTURA DIRECTA POR CLAVE DE LA CUENTA A VALIDAR.  SE USA
017600*ACCESO DINAMICO PORQUE EL MISMO FICHERO SE RECORRE SECUENCIAL-
017700*MENTE EN OTRAS SUBRUTINAS DEL LOTE; AQUI BASTA LA LECTURA POR
017800*CLAVE, SIN POSICIONAR NI RECORRER NADA MAS.
017900 0200-LECTURA-CUENTA.
018000     MOVE "N" TO WS-NO-ENCONTRADA-SW.
018100     MOVE LK-ACCT-ID TO ACCT-ID.
018200     READ ACCOUNT-MASTER
018300         INVALID KEY MOVE "S" TO WS-NO-ENCONTRADA-SW.
018400 0200-EXIT. EXIT.
018500 
018600*UNA CUENTA SOLO PUEDE PARTICIPAR EN UN TRASPASO SI SU ESTADO
018700*ES ACTIVA; BLOQUEADA O CANCELADA LA DEJAN FUERA.  LA MISMA
018800*REGLA SE APLICA EN BANKTRF, TANTO A LA CUENTA DE ORIGEN COMO A
018900*LA DE DESTINO, PERO REPETIDA ALLI EN SU PROPIO PARRAFO
019000*0600-VALIDAR-CUENTAS: ESTE LOTE NO USA CALL ENTRE PROGRAMAS,
019100*CADA SUBRUTINA LLEVA SU COPIA DE LA COMPROBACION. SI EL
019200*CRITERIO DE "ACTIVA" CAMBIA ALGUN DIA HAY QUE TOCAR LOS DOS
019300*SITIOS, NO SOLO ESTE.
019400 0300-VERIFICACION-ACTIVA.
019500     IF NOT ACCT-ACTIVE
019600         MOVE "41" TO LK-RESULT-CODE
019700     END-IF.
019800 0300-EXIT. EXIT.
019900 
020000*RUTINA COMUN DE ERROR DE FICHERO.  SE DEJA CONSTANCIA EN LA
020100*CONSOLA DEL OPERADOR DE QUE FICHERO FALLO Y CON QUE FILE STATUS,
020200*PARA QUE EL TURNO DE EXPLOTACION PUEDA AVISAR A SISTEMAS SIN
020300*TENER QUE BUSCAR EN EL VOLCADO.
020400 9800-RUTINA-ERROR-SISTEMA.
020500     DISPLAY "BANKVAL ERROR DE FICHERO: " CHECKERR.
020600     DISPLAY "FS-MAE=" FS-MAE.
020700     MOVE "99" TO LK-RESULT-CODE.
020800     CLOSE ACCOUNT-MASTER.
020900     EXIT PROGRAM.
021000 
021100*FIN NORMAL DE LA VALIDACION; SE CIERRA EL FICHERO Y SE DEVUELVE
021200*EL CONTROL AL INVOCANTE CON EL CODIGO DE VUELTA YA FORMADO.
021300 9900-FIN-VALIDACION.
021400     CLOSE ACCOUNT-MASTER.
021500     EXIT PROGRAM.
