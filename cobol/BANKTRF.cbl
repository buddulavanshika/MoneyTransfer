000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300*PROGRAMA.....: BANKTRF
000400*FUNCION......: MOTOR DE TRASPASOS DE FONDOS ENTRE CUENTAS.
000500*               PROCESA POR LOTES UN FICHERO SECUENCIAL DE
000600*               PETICIONES; POR CADA UNA VALIDA FORMA, COMPRUEBA
000700*               DUPLICADOS POR CLAVE DE REFERENCIA, LEE LAS DOS
000800*               CUENTAS IMPLICADAS, COMPRUEBA ESTADO Y SALDO, Y
000900*               SI TODO ES CORRECTO DEBITA LA CUENTA ORIGEN Y
001000*               ACREDITA LA DESTINO DE FORMA ATOMICA, DEJANDO
001100*               SIEMPRE UN APUNTE EN EL LIBRO MAYOR, YA SEA DE
001200*               EXITO O DE FALLO.
001300*----------------------------------------------------------------
001400 PROGRAM-ID. BANKTRF.
001500 AUTHOR. J. ALONSO.
001600 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001700 DATE-WRITTEN. 03/11/87.
001800 DATE-COMPILED.
001900 SECURITY. CONFIDENCIAL - USO INTERNO BANCA.
002000*----------------------------------------------------------------
002100*HISTORIAL DE MODIFICACIONES
002200*----------------------------------------------------------------
002300*03/11/87  J.ALONSO   ALTA INICIAL. MOTOR DE TRASPASOS       T-0231
002400*                     ENTRE CUENTAS, AISLADO DEL ANTIGUO
002500*                     PROGRAMA DE TARJETAS BANK6.
002600*                     SE CONSERVA DE AQUEL PROGRAMA LA LECTURA
002700*                     POR CLAVE DE LAS DOS TARJETAS Y LA
002800*                     REESCRITURA DE SU SALDO; TODO LO DEMAS
002900*                     (PANTALLA, MENU, TECLADO) SE DESCARTA.
003000*15/02/88  J.ALONSO   SE ANADE CLAVE DE REFERENCIA PARA      T-0255
003100*                     EVITAR TRASPASOS DUPLICADOS.
003200*                     UN FALLO DE COMUNICACIONES ENTRE
003300*                     OFICINAS HABIA PROVOCADO QUE LA MISMA
003400*                     ORDEN DE TRASPASO LLEGARA DOS VECES AL
003500*                     PROCESO DE NOCHE.
003600*22/09/89  M.GIL      CORRECCION EN EL REDONDEO DEL SALDO    T-0340
003700*                     AL CUADRAR CENTIMOS.
003800*30/01/91  M.GIL      SE BLOQUEA EL TRASPASO SI LA CUENTA    T-0388
003900*                     DESTINO ESTA CERRADA O BLOQUEADA.
004000*                     ANTES SOLO SE COMPROBABA EL ESTADO DE
004100*                     LA CUENTA ORIGEN.
004200*12/06/93  R.SANZ     VALIDACION DE FORMATO DE LA PETICION   T-0421
004300*                     ANTES DE TOCAR NINGUN FICHERO.
004400*                     SE EVITA ASI DEJAR UN APUNTE EN EL
004500*                     LIBRO MAYOR POR UNA PETICION MAL
004600*                     FORMADA (IMPORTE CERO, CUENTAS IGUALES).
004700*18/11/95  R.SANZ     PASO A PROCESO BATCH SOBRE FICHERO DE  T-0455
004800*                     PETICIONES EN SECUENCIAL, SIN PANTALLA.
004900*                     HASTA ENTONCES CADA TRASPASO SE
005000*                     TECLEABA EN PANTALLA POR EL OPERADOR DE
005100*                     OFICINA; A PARTIR DE AQUI EL PROCESO
005200*                     DE NOCHE LEE UN FICHERO CON TODAS LAS
005300*                     PETICIONES DEL DIA.
005400*04/03/98  C.MOLINA   REVISION PARA EL CAMBIO DE SIGLO.      T-0502
005500*                     FECHAS A 4 DIGITOS DE ANO EN EL LIBRO.
005600*21/09/99  C.MOLINA   PRUEBAS Y2K SOBRE EL LIBRO DE          T-0502
005700*                     TRANSACCIONES. SIN INCIDENCIAS.
005800*14/05/01  C.MOLINA   SE AMPLIA EL MOTIVO DE FALLO A 80      T-0560
005900*                     POSICIONES PARA RECOGER MAS DETALLE.
006000*                     LOS 20 CARACTERES ANTERIORES SE QUEDABAN
006100*                     CORTOS PARA ALGUNOS MOTIVOS DE RECHAZO.
006200*----------------------------------------------------------------
006300 
006400*ESTE ES EL UNICO PROGRAMA DEL LOTE QUE HACE STOP RUN: ES EL
006500*DRIVER PRINCIPAL, INVOCADO DIRECTAMENTE DESDE EL JCL DE NOCHE;
006600*LAS DEMAS SUBRUTINAS (BANKNEW, BANKLOG, BANKINQ, BANKVAL,
006700*BANKHST) SE INVOCAN CON CALL DESDE OTROS PROGRAMAS Y TERMINAN
006800*CON EXIT PROGRAM.
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS CLASE-NUMERICA IS "0" THRU "9"
007400     UPSI-0 ON STATUS IS MODO-PRUEBAS
007500     UPSI-0 OFF STATUS IS MODO-NORMAL.
007600 
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*MAESTRO DE CUENTAS, EN I-O PORQUE EL TRASPASO REESCRIBE EL
008000*SALDO DE LAS DOS CUENTAS IMPLICADAS.
008100     SELECT ACCOUNT-MASTER ASSIGN TO DISK
008200     ORGANIZATION IS INDEXED
008300     ACCESS MODE IS DYNAMIC
008400     RECORD KEY IS ACCT-ID
008500     FILE STATUS IS FS-MAE.
008600 
008700*LIBRO MAYOR DE TRANSACCIONES. SE DECLARA OPTIONAL PORQUE EN LA
008800*PRIMERA EJECUCION DE UNA INSTALACION NUEVA EL FICHERO TODAVIA
008900*NO EXISTE; EL PARRAFO 0100 LO FUERZA A CREARSE SI HACE FALTA.
009000     SELECT OPTIONAL TRANSACTION-LOG ASSIGN TO DISK
009100     ORGANIZATION IS INDEXED
009200     ACCESS MODE IS DYNAMIC
009300     RECORD KEY IS TXN-ID
009400     FILE STATUS IS FS-DIA.
009500 
009600*FICHERO DE PETICIONES DEL DIA, GENERADO POR LAS OFICINAS Y
009700*LEIDO UNA SOLA VEZ DE PRINCIPIO A FIN; DE AHI QUE SEA
009800*SECUENCIAL Y NO INDEXADO COMO LOS OTROS DOS.
009900     SELECT TRANSFER-REQUEST-IN ASSIGN TO DISK
010000     ORGANIZATION IS LINE SEQUENTIAL
010100     FILE STATUS IS FS-PET.
010200 
010300 DATA DIVISION.
010400 FILE SECTION.
010500*MAESTRO DE CUENTAS; MISMO LAYOUT QUE EN BANKNEW, BANKLOG,
010600*BANKINQ Y BANKVAL.  AQUI NO SE NECESITA LA REDEFINICION
010700*NUMERICA DEL IDENTIFICADOR PORQUE ESTE PROGRAMA NUNCA ASIGNA
010800*NI COMPARA IDENTIFICADORES, SOLO LOS USA TAL COMO LLEGAN EN
010900*LA PETICION DE TRASPASO.
011000 FD  ACCOUNT-MASTER
011100     LABEL RECORD STANDARD
011200     VALUE OF FILE-ID IS "cuentas.ubd".
011300 01  ACCOUNT-REG.
011400     02  ACCT-ID               PIC X(12).
011500     02  ACCT-USERNAME         PIC X(30).
011600     02  ACCT-PASSWORD         PIC X(64).
011700     02  ACCT-HOLDER-NAME      PIC X(40).
011800     02  ACCT-BALANCE          PIC S9(13)V99 COMP-3.
011900     02  ACCT-STATUS           PIC X(01).
012000         88  ACCT-ACTIVE             VALUE "A".
012100         88  ACCT-LOCKED             VALUE "L".
012200         88  ACCT-CLOSED             VALUE "C".
012300*CONTADOR DE VERSION DE BLOQUEO OPTIMISTA; SE INCREMENTA EN
012400*CADA REESCRITURA DE SALDO, TANTO EN EL DEBITO COMO EN EL ABONO.
012500     02  ACCT-VERSION          PIC S9(09) COMP-3.
012600     02  ACCT-LAST-UPDATED     PIC X(26).
012700     02  ACCT-LAST-UPDATED-R REDEFINES ACCT-LAST-UPDATED.
012800         03  ACCT-UPD-FECHA        PIC X(10).
012900         03  FILLER                PIC X(01).
013000         03  ACCT-UPD-HORA         PIC X(15).
013100     02  FILLER                PIC X(07).
013200 
013300*LIBRO MAYOR DE TRANSACCIONES; CADA TRASPASO INTENTADO DEJA
013400*AQUI UN APUNTE, TANTO SI SE CONSUMA COMO SI SE RECHAZA.
013500 FD  TRANSACTION-LOG
013600     LABEL RECORD STANDARD
013700     VALUE OF FILE-ID IS "libromayor.ubd".
013800 01  TRANSACTION-LOG-REG.
013900*IDENTIFICADOR DE TRANSACCION. LA MITAD NUMERICA (SECUENCIA)
014000*SE USA PARA NUMERAR LOS APUNTES DE FORMA CORRELATIVA; EL
014100*RESTO DEL CAMPO SE DEJA A BLANCOS POR SI UN DIA HAY QUE
014200*GUARDAR ALGUN PREFIJO DE LOTE O DE SUCURSAL.
014300     02  TXN-ID                PIC X(36).
014400     02  TXN-ID-R REDEFINES TXN-ID.
014500         03  TXN-ID-SECUENCIA      PIC 9(18).
014600         03  FILLER                PIC X(18).
014700*CUENTA DE ORIGEN Y DE DESTINO DEL TRASPASO.
014800     02  TXN-FROM-ACCT-ID      PIC X(12).
014900     02  TXN-TO-ACCT-ID        PIC X(12).
015000*IMPORTE TRASPASADO, EN COMP-3 COMO EL SALDO DE LAS CUENTAS.
015100     02  TXN-AMOUNT            PIC S9(13)V99 COMP-3.
015200*RESULTADO DEL TRASPASO: EXITOSO O FALLIDO. BANKHST LO USA
015300*PARA EL LISTADO DE MOVIMIENTOS Y COMPARTE ESTOS MISMOS
015400*NOMBRES DE NIVEL 88 PORQUE LEE EL MISMO FICHERO FISICO.
015500     02  TXN-STATUS            PIC X(01).
015600         88  TXN-SUCCESS             VALUE "S".
015700         88  TXN-FAILED              VALUE "F".
015800*MOTIVO DE RECHAZO CUANDO TXN-FAILED; EN BLANCO SI EL APUNTE
015900*ES DE EXITO.
016000     02  TXN-FAILURE-REASON    PIC X(80).
016100*CLAVE DE REFERENCIA DE LA PETICION ORIGINAL; SIRVE PARA
016200*DETECTAR PETICIONES DUPLICADAS EN EL PARRAFO 0400.
016300     02  TXN-IDEMPOTENCY-KEY   PIC X(36).
016400     02  TXN-CREATED-ON        PIC X(26).
016500     02  FILLER                PIC X(05).
016600 
016700*PETICION DE TRASPASO TAL COMO LA ENTREGA LA OFICINA; EL
016800*IMPORTE VIENE EN ZONA PORQUE ASI LO GENERA EL PROGRAMA DE
016900*CAPTURA DE OFICINA, NO EN EMPAQUETADO COMO EL RESTO DEL LOTE.
017000 FD  TRANSFER-REQUEST-IN
017100     LABEL RECORD STANDARD.
017200 01  TRANSFER-REQUEST-REG.
017300     02  REQ-FROM-ACCT-ID      PIC X(12).
017400     02  REQ-TO-ACCT-ID        PIC X(12).
017500     02  REQ-AMOUNT            PIC S9(13)V99.
017600     02  REQ-IDEMPOTENCY-KEY   PIC X(36).
017700     02  FILLER                PIC X(08).
017800 
017900 WORKING-STORAGE SECTION.
018000*VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
018100 01  CHECKERR                  PIC X(24).
018200*CODIGOS DE ESTADO DE CADA UNO DE LOS TRES FICHEROS QUE MANEJA
018300*ESTE PROGRAMA.
018400 77  FS-MAE                    PIC X(02).
018500 77  FS-DIA                    PIC X(02).
018600 77  FS-PET                    PIC X(02).
018700 
018800*FECHA Y HORA DEL SISTEMA PARA LA MARCA DE TIEMPO DE CADA
018900*REESCRITURA DE CUENTA Y DE CADA APUNTE DEL LIBRO MAYOR.
019000 01  WS-FECHA-SISTEMA.
019100     05  WS-SYS-ANO                PIC 9(02).
019200     05  WS-SYS-MES                PIC 9(02).
019300     05  WS-SYS-DIA                PIC 9(02).
019400 01  WS-HORA-SISTEMA.
019500     05  WS-SYS-HORAS               PIC 9(02).
019600     05  WS-SYS-MINUTOS             PIC 9(02).
019700     05  WS-SYS-SEGUNDOS            PIC 9(02).
019800     05  WS-SYS-CENTESIMAS          PIC 9(02).
019900 77  WS-SYS-ANO-COMPLETO        PIC 9(04).
020000 01  WS-MARCA-TIEMPO            PIC X(26).
020100 01  WS-MARCA-TIEMPO-R REDEFINES WS-MARCA-TIEMPO.
020200     05  WS-MT-FECHA                PIC X(10).
020300     05  FILLER                     PIC X(01).
020400     05  WS-MT-HORA                 PIC X(08).
020500     05  FILLER                     PIC X(07).
020600 
020700*PETICION DE TRASPASO YA CONVERTIDA A WORKING-STORAGE, CON EL
020800*IMPORTE EN EMPAQUETADO PARA TODA LA ARITMETICA DEL PROGRAMA.
020900 01  WS-TRANSFER-REQUEST.
021000     05  WS-REQ-FROM-ACCT-ID        PIC X(12).
021100     05  WS-REQ-TO-ACCT-ID          PIC X(12).
021200     05  WS-REQ-AMOUNT              PIC S9(13)V99 COMP-3.
021300     05  WS-REQ-IDEMPOTENCY-KEY     PIC X(36).
021400 
021500*COPIA DE TRABAJO DE LOS DATOS DE LA CUENTA ORIGEN Y DESTINO,
021600*LEIDOS EN LOS PARRAFOS 0500/0550 Y USADOS EN LAS VALIDACIONES
021700*Y EN EL PROPIO TRASPASO SIN TENER QUE RELEER EL FICHERO.
021800 01  WS-CUENTA-ORIGEN.
021900     05  WS-ORI-ID                  PIC X(12).
022000     05  WS-ORI-SALDO               PIC S9(13)V99 COMP-3.
022100     05  WS-ORI-ESTADO               PIC X(01).
022200 01  WS-CUENTA-DESTINO.
022300     05  WS-DST-ID                  PIC X(12).
022400     05  WS-DST-SALDO               PIC S9(13)V99 COMP-3.
022500     05  WS-DST-ESTADO               PIC X(01).
022600 
022700*CONMUTADORES DE RECHAZO DE LA PETICION, UNO POR CADA MOTIVO
022800*QUE EL PARRAFO 0200 COMPRUEBA EN ORDEN.
022900 01  WS-SWITCHES.
023000     05  WS-FORMA-INVALIDA-SW        PIC X(01) VALUE "N".
023100         88  WS-FORMA-INVALIDA           VALUE "S".
023200     05  WS-DUPLICADA-SW              PIC X(01) VALUE "N".
023300         88  WS-PETICION-DUPLICADA       VALUE "S".
023400     05  WS-NO-ENCONTRADA-SW          PIC X(01) VALUE "N".
023500         88  WS-CUENTA-NO-ENCONTRADA     VALUE "S".
023600     05  WS-NO-ACTIVA-SW              PIC X(01) VALUE "N".
023700         88  WS-CUENTA-NO-ACTIVA         VALUE "S".
023800     05  WS-INSUFICIENTE-SW           PIC X(01) VALUE "N".
023900         88  WS-SALDO-INSUFICIENTE       VALUE "S".
024000 
024100*MAYOR SECUENCIA DE TRANSACCION VISTA EN EL LIBRO MAYOR; CADA
024200*APUNTE NUEVO (EXITO O FALLO) SE NUMERA A CONTINUACION.
024300 77  WS-LAST-TXN-SEQ             PIC 9(18) COMP.
024400*CONTADOR DE PETICIONES LEIDAS EN LA EJECUCION; SE VUELCA AL
024500*FINAL EN EL MENSAJE DE CIERRE DEL PROCESO.
024600 77  WS-CONTADOR-PETICIONES      PIC 9(09) COMP.
024700*MOTIVO DE FALLO DE LA PETICION EN CURSO, QUE SE GRABA EN EL
024800*LIBRO MAYOR SI EL TRASPASO SE RECHAZA.
024900 77  WS-RAZON-FALLO              PIC X(80).
025000 77  WS-EOF-PETICIONES           PIC X(01) VALUE "N".
025100     88  NO-HAY-MAS-PETICIONES      VALUE "S".
025200 
025300 PROCEDURE DIVISION.
025400*PARRAFO DE ARRANQUE DEL LOTE: ABRE LOS TRES FICHEROS, FUERZA
025500*LA CREACION DEL LIBRO MAYOR SI NO EXISTE TODAVIA, DETERMINA
025600*LA ULTIMA SECUENCIA DE TRANSACCION USADA Y ARRANCA EL BUCLE
025700*PRINCIPAL DE LECTURA DE PETICIONES.
025800 0100-INICIO-TRF.
025900*EL CONMUTADOR UPSI-0 SE ACTIVA DESDE EL JCL CUANDO EL CENTRO
026000*DE PROCESO CORRE EL LOTE DE PRUEBAS CONTRA LOS FICHEROS DE
026100*ENSAYO EN LUGAR DE LOS FICHEROS REALES DE PRODUCCION.
026200     IF MODO-PRUEBAS
026300         DISPLAY "BANKTRF: ARRANCANDO EN MODO DE PRUEBAS"
026400     END-IF.
026500 
026600*SE ABRE EL MAESTRO DE CUENTAS EN MODO I-O PORQUE ESTE
026700*PROGRAMA, A DIFERENCIA DE BANKINQ O BANKHST, REESCRIBE
026800*SALDOS SOBRE EL MISMO FICHERO QUE LEE.
026900     OPEN I-O ACCOUNT-MASTER.
027000     IF FS-MAE NOT = "00"
027100         MOVE "F CUENTAS" TO CHECKERR
027200         GO TO 9800-RUTINA-ERROR-SISTEMA
027300     END-IF.
027400 
027500*FORZAMOS QUE EL LIBRO MAYOR SE CREE SI TODAVIA NO EXISTE.  EL
027600*PRIMER OPEN I-O LO CREA SI FALTABA; EL CLOSE/OPEN POSTERIOR
027700*REPOSICIONA EL FICHERO AL PRINCIPIO PARA EL RECORRIDO
027800*SECUENCIAL DEL PARRAFO SIGUIENTE.
027900     OPEN I-O TRANSACTION-LOG.
028000     CLOSE TRANSACTION-LOG.
028100     OPEN I-O TRANSACTION-LOG.
028200     IF FS-DIA NOT = "00"
028300         MOVE "F LIBRO MAYOR" TO CHECKERR
028400         GO TO 9800-RUTINA-ERROR-SISTEMA
028500     END-IF.
028600 
028700*EL FICHERO DE PETICIONES LO ENTREGA CADA OFICINA AL CIERRE
028800*DE SU JORNADA Y SE CONCATENA EN EL JCL DE NOCHE EN UN UNICO
028900*FICHERO DE ENTRADA PARA ESTE PROGRAMA.
029000     OPEN INPUT TRANSFER-REQUEST-IN.
029100     IF FS-PET NOT = "00"
029200         MOVE "F PETICIONES" TO CHECKERR
029300         GO TO 9800-RUTINA-ERROR-SISTEMA
029400     END-IF.
029500 
029600*UNA VEZ ABIERTOS LOS TRES FICHEROS SE AVERIGUA LA ULTIMA
029700*SECUENCIA DE TRANSACCION UTILIZADA Y SE ENTRA EN EL BUCLE
029800*PRINCIPAL; DE AQUI EN ADELANTE EL PROGRAMA NO VUELVE A ESTE
029900*PARRAFO.
030000     PERFORM 0150-BUSCAR-ULTIMO-TXN THRU 0150-EXIT.
030100     GO TO 0200-SIGUIENTE-PETICION.
030200 0100-EXIT. EXIT.
030300 
030400*RECORRE EL LIBRO MAYOR UNA SOLA VEZ PARA SABER CUAL FUE LA
030500*ULTIMA SECUENCIA DE TRANSACCION UTILIZADA, IGUAL QUE BANKNEW
030600*HACE CON EL IDENTIFICADOR DE CUENTA.
030700 0150-BUSCAR-ULTIMO-TXN.
030800*ARRANCAMOS DESDE CERO; SI EL LIBRO MAYOR ESTA VACIO (PRIMERA
030900*EJECUCION DE UNA INSTALACION NUEVA) EL PRIMER APUNTE SERA EL
031000*NUMERO 1.
031100     MOVE 0 TO WS-LAST-TXN-SEQ.
031200 0155-LEER-LIBRO-SECUENCIA.
031300*LECTURA SECUENCIAL COMPLETA DEL LIBRO MAYOR, IGUAL DE COSTOSA
031400*QUE LA QUE HACE BANKNEW SOBRE EL MAESTRO DE CUENTAS; SE ASUME
031500*UN VOLUMEN DIARIO DE TRASPASOS QUE LA HACE ACEPTABLE DENTRO
031600*DE LA VENTANA DE PROCESO DE NOCHE.
031700     READ TRANSACTION-LOG NEXT RECORD
031800         AT END GO TO 0150-EXIT.
031900     IF TXN-ID-SECUENCIA > WS-LAST-TXN-SEQ
032000         MOVE TXN-ID-SECUENCIA TO WS-LAST-TXN-SEQ
032100     END-IF.
032200     GO TO 0155-LEER-LIBRO-SECUENCIA.
032300 0150-EXIT. EXIT.
032400 
032500*BUCLE PRINCIPAL DEL LOTE: UNA VUELTA POR CADA PETICION LEIDA
032600*DEL FICHERO DE ENTRADA.  CADA COMPROBACION QUE FALLA SALTA
032700*DIRECTAMENTE A LA SIGUIENTE PETICION SIN SEGUIR EVALUANDO
032800*LAS RESTANTES, IGUAL QUE HACIA EL PROGRAMA DE TARJETAS DEL
032900*QUE DESCIENDE ESTE MOTOR.
033000 0200-SIGUIENTE-PETICION.
033100*SI YA NO QUEDAN PETICIONES EN EL FICHERO DE ENTRADA, EL LOTE
033200*HA TERMINADO SU TRABAJO Y SE PASA AL CIERRE.
033300     PERFORM 0210-LEER-PETICION THRU 0210-EXIT.
033400     IF NO-HAY-MAS-PETICIONES
033500         GO TO 9900-FIN-PROGRAMA
033600     END-IF.
033700 
033800     ADD 1 TO WS-CONTADOR-PETICIONES.
033900 
034000*PRIMER FILTRO: FORMA DE LA PETICION. SI ES INVALIDA NO SE
034100*ESCRIBE NI SIQUIERA UN APUNTE DE FALLO, PORQUE NO LLEGO A
034200*CONSIDERARSE UNA ORDEN DE NEGOCIO VALIDA.
034300     PERFORM 0300-VALIDAR-FORMA THRU 0300-EXIT.
034400     IF WS-FORMA-INVALIDA
034500         GO TO 0200-SIGUIENTE-PETICION
034600     END-IF.
034700 
034800*SEGUNDO FILTRO: CLAVE DE REFERENCIA YA VISTA EN EL LIBRO
034900*MAYOR. TAMPOCO SE GRABA APUNTE DE FALLO EN ESTE CASO, PARA NO
035000*DUPLICAR TAMBIEN EL REGISTRO DE AUDITORIA.
035100     PERFORM 0400-VERIFICAR-DUPLICADO THRU 0400-EXIT.
035200     IF WS-PETICION-DUPLICADA
035300         GO TO 0200-SIGUIENTE-PETICION
035400     END-IF.
035500 
035600*A PARTIR DE AQUI LA PETICION YA SE CONSIDERA UN INTENTO DE
035700*TRASPASO DE NEGOCIO, ASI QUE CUALQUIER RECHAZO DE AQUI EN
035800*ADELANTE SI QUEDA REGISTRADO EN EL LIBRO MAYOR COMO FALLO.
035900     PERFORM 0500-LECTURA-CUENTA-ORIGEN THRU 0500-EXIT.
036000     PERFORM 0550-LECTURA-CUENTA-DESTINO THRU 0550-EXIT.
036100     IF WS-CUENTA-NO-ENCONTRADA
036200         MOVE "ACCOUNT NOT FOUND" TO WS-RAZON-FALLO
036300         PERFORM 0900-REGISTRAR-FALLO THRU 0900-EXIT
036400         GO TO 0200-SIGUIENTE-PETICION
036500     END-IF.
036600 
036700*COMPROBACION DE ESTADO Y DE SALDO SOBRE LAS DOS CUENTAS YA
036800*LEIDAS.
036900     PERFORM 0600-VALIDAR-CUENTAS THRU 0600-EXIT.
037000     IF WS-CUENTA-NO-ACTIVA
037100         MOVE "ACCOUNT NOT ACTIVE" TO WS-RAZON-FALLO
037200         PERFORM 0900-REGISTRAR-FALLO THRU 0900-EXIT
037300         GO TO 0200-SIGUIENTE-PETICION
037400     END-IF.
037500     IF WS-SALDO-INSUFICIENTE
037600         MOVE "INSUFFICIENT BALANCE" TO WS-RAZON-FALLO
037700         PERFORM 0900-REGISTRAR-FALLO THRU 0900-EXIT
037800         GO TO 0200-SIGUIENTE-PETICION
037900     END-IF.
038000 
038100*TODAS LAS COMPROBACIONES SUPERADAS: SE APLICA EL TRASPASO Y
038200*SE DEJA EL APUNTE DE EXITO EN EL LIBRO MAYOR.
038300     PERFORM 0700-REALIZAR-TRASPASO THRU 0700-EXIT.
038400     PERFORM 0800-REGISTRAR-EXITO THRU 0800-EXIT.
038500 
038600     GO TO 0200-SIGUIENTE-PETICION.
038700 0200-EXIT. EXIT.
038800 
038900*LEE UNA PETICION DE TRASPASO DEL FICHERO SECUENCIAL DE ENTRADA.
039000*EL IMPORTE LLEGA EN ZONA Y SE PASA A EMPAQUETADO PARA TODA LA
039100*ARITMETICA POSTERIOR DEL PROGRAMA; EL RESTO DE CAMPOS SE
039200*TRASPASA TAL CUAL.
039300 0210-LEER-PETICION.
039400*EL CONMUTADOR DE FIN DE FICHERO SE REINICIA EN CADA VUELTA;
039500*SOLO SE QUEDA A "S" CUANDO EL READ DEVUELVE AT END.
039600     MOVE "N" TO WS-EOF-PETICIONES.
039700     READ TRANSFER-REQUEST-IN
039800         AT END MOVE "S" TO WS-EOF-PETICIONES.
039900*SI NO ERA FIN DE FICHERO SE TRASPASAN LOS CAMPOS A LA ZONA DE
040000*TRABAJO, CONVIRTIENDO EL IMPORTE DE ZONA A EMPAQUETADO.
040100     IF NOT NO-HAY-MAS-PETICIONES
040200         MOVE REQ-FROM-ACCT-ID TO WS-REQ-FROM-ACCT-ID
040300         MOVE REQ-TO-ACCT-ID TO WS-REQ-TO-ACCT-ID
040400         MOVE REQ-AMOUNT TO WS-REQ-AMOUNT
040500         MOVE REQ-IDEMPOTENCY-KEY TO WS-REQ-IDEMPOTENCY-KEY
040600     END-IF.
040700 0210-EXIT. EXIT.
040800 
040900*VALIDA LA FORMA DE LA PETICION ANTES DE TOCAR NINGUN FICHERO
041000*DE CUENTAS NI DE LIBRO MAYOR.  CUALQUIER INCUMPLIMIENTO
041100*RECHAZA LA PETICION SIN ESCRIBIR REGISTRO; ESTOS RECHAZOS NO
041200*SE CONSIDERAN TRASPASOS FALLIDOS DE NEGOCIO, SINO PETICIONES
041300*MAL FORMADAS QUE NI SIQUIERA LLEGAN A CONSIDERARSE.
041400 0300-VALIDAR-FORMA.
041500     MOVE "N" TO WS-FORMA-INVALIDA-SW.
041600 
041700*LA CUENTA ORIGEN Y LA DESTINO NO PUEDEN SER LA MISMA.
041800     IF WS-REQ-FROM-ACCT-ID = WS-REQ-TO-ACCT-ID
041900         MOVE "S" TO WS-FORMA-INVALIDA-SW
042000     END-IF.
042100 
042200*EL IMPORTE HA DE SER ESTRICTAMENTE POSITIVO.
042300     IF WS-REQ-AMOUNT NOT > 0
042400         MOVE "S" TO WS-FORMA-INVALIDA-SW
042500     END-IF.
042600 
042700*LA CLAVE DE REFERENCIA NO PUEDE VENIR EN BLANCO; ES LA QUE
042800*PERMITE DETECTAR DUPLICADOS EN EL PARRAFO SIGUIENTE.
042900     IF WS-REQ-IDEMPOTENCY-KEY = SPACES
043000         MOVE "S" TO WS-FORMA-INVALIDA-SW
043100     END-IF.
043200 0300-EXIT. EXIT.
043300 
043400*COMPRUEBA SI LA CLAVE DE REFERENCIA YA FIGURA EN EL LIBRO
043500*MAYOR.  SI APARECE, LA PETICION ES UN DUPLICADO Y NO SE TOCAN
043600*SALDOS NI SE ESCRIBE UN SEGUNDO REGISTRO; EL RECORRIDO ES
043700*SECUENCIAL PORQUE LA CLAVE DE REFERENCIA NO ES CLAVE PRIMARIA
043800*DEL FICHERO (LA CLAVE PRIMARIA ES TXN-ID).  SE CIERRA Y VUELVE
043900*A ABRIR EL FICHERO PARA REPOSICIONAR LA LECTURA AL PRINCIPIO,
044000*YA QUE PUEDE HABER QUEDADO AL FINAL TRAS EL PARRAFO 0150.
044100 0400-VERIFICAR-DUPLICADO.
044200     MOVE "N" TO WS-DUPLICADA-SW.
044300     CLOSE TRANSACTION-LOG.
044400     OPEN I-O TRANSACTION-LOG.
044500 0410-EXPLORAR-LIBRO.
044600     READ TRANSACTION-LOG NEXT RECORD
044700         AT END GO TO 0400-EXIT.
044800     IF TXN-IDEMPOTENCY-KEY = WS-REQ-IDEMPOTENCY-KEY
044900         MOVE "S" TO WS-DUPLICADA-SW
045000         GO TO 0400-EXIT
045100     END-IF.
045200     GO TO 0410-EXPLORAR-LIBRO.
045300 0400-EXIT. EXIT.
045400 
045500*LECTURA POR CLAVE DE LA CUENTA ORIGEN.  SE GUARDA UNA COPIA
045600*DE TRABAJO (WS-CUENTA-ORIGEN) PARA NO TENER QUE VOLVER A LEER
045700*EL FICHERO EN LAS VALIDACIONES NI EN EL TRASPASO.
045800 0500-LECTURA-CUENTA-ORIGEN.
045900*SE REINICIA EL CONMUTADOR DE "NO ENCONTRADA" ANTES DE CADA
046000*PETICION; UN MISMO CONMUTADOR SIRVE PARA LAS DOS LECTURAS
046100*(ORIGEN Y DESTINO) DE ESTA PETICION.
046200     MOVE "N" TO WS-NO-ENCONTRADA-SW.
046300     MOVE WS-REQ-FROM-ACCT-ID TO ACCT-ID.
046400     READ ACCOUNT-MASTER
046500         INVALID KEY MOVE "S" TO WS-NO-ENCONTRADA-SW.
046600*SOLO SE COPIAN LOS DATOS DE LA CUENTA A LA ZONA DE TRABAJO SI
046700*LA LECTURA HA TENIDO EXITO; EN CASO CONTRARIO LOS CAMPOS DE
046800*WS-CUENTA-ORIGEN SE QUEDAN CON SU VALOR ANTERIOR, QUE NO SE
046900*LLEGARA A USAR PORQUE EL FLUJO SALTA AL APUNTE DE FALLO.
047000     IF NOT WS-CUENTA-NO-ENCONTRADA
047100         MOVE ACCT-ID TO WS-ORI-ID
047200         MOVE ACCT-BALANCE TO WS-ORI-SALDO
047300         MOVE ACCT-STATUS TO WS-ORI-ESTADO
047400     END-IF.
047500 0500-EXIT. EXIT.
047600 
047700*LECTURA POR CLAVE DE LA CUENTA DESTINO.  SI LA CUENTA ORIGEN
047800*YA HA RESULTADO NO ENCONTRADA, NO MERECE LA PENA LEER TAMBIEN
047900*LA DESTINO; SE SALE DIRECTAMENTE AL EXIT DEL PARRAFO.
048000 0550-LECTURA-CUENTA-DESTINO.
048100*SI LA CUENTA ORIGEN YA FALLO, NO TIENE SENTIDO GASTAR OTRO
048200*ACCESO AL FICHERO MAESTRO PARA LA DESTINO.
048300     IF WS-CUENTA-NO-ENCONTRADA
048400         GO TO 0550-EXIT
048500     END-IF.
048600     MOVE WS-REQ-TO-ACCT-ID TO ACCT-ID.
048700     READ ACCOUNT-MASTER
048800         INVALID KEY MOVE "S" TO WS-NO-ENCONTRADA-SW.
048900     IF NOT WS-CUENTA-NO-ENCONTRADA
049000         MOVE ACCT-ID TO WS-DST-ID
049100         MOVE ACCT-BALANCE TO WS-DST-SALDO
049200         MOVE ACCT-STATUS TO WS-DST-ESTADO
049300     END-IF.
049400 0550-EXIT. EXIT.
049500 
049600*AMBAS CUENTAS DEBEN ESTAR ACTIVAS Y LA CUENTA ORIGEN DEBE
049700*TENER SALDO SUFICIENTE PARA CUBRIR EL IMPORTE SOLICITADO.  LA
049800*COMPROBACION DE SALDO SOLO SE HACE SI LAS DOS CUENTAS ESTAN
049900*ACTIVAS, PARA NO CONFUNDIR EN EL MOTIVO DE FALLO UNA CUENTA
050000*BLOQUEADA CON UNA CUENTA SIN FONDOS.
050100 0600-VALIDAR-CUENTAS.
050200     MOVE "N" TO WS-NO-ACTIVA-SW.
050300     MOVE "N" TO WS-INSUFICIENTE-SW.
050400 
050500*SE COMPRUEBAN LAS DOS CUENTAS ANTES DE MIRAR EL SALDO, PARA
050600*QUE UNA CUENTA DESTINO CERRADA SE DETECTE AUNQUE LA CUENTA
050700*ORIGEN TUVIERA FONDOS DE SOBRA.
050800     IF WS-ORI-ESTADO NOT = "A"
050900         MOVE "S" TO WS-NO-ACTIVA-SW
051000     END-IF.
051100     IF WS-DST-ESTADO NOT = "A"
051200         MOVE "S" TO WS-NO-ACTIVA-SW
051300     END-IF.
051400 
051500*EL SALDO SOLO SE COMPRUEBA SI LAS DOS CUENTAS ESTAN ACTIVAS;
051600*SI UNA DE ELLAS NO LO ESTA, EL MOTIVO DE RECHAZO QUE SE
051700*REGISTRA ES SIEMPRE "CUENTA NO ACTIVA", NUNCA "SALDO
051800*INSUFICIENTE".
051900     IF NOT WS-CUENTA-NO-ACTIVA
052000         IF WS-ORI-SALDO < WS-REQ-AMOUNT
052100             MOVE "S" TO WS-INSUFICIENTE-SW
052200         END-IF
052300     END-IF.
052400 0600-EXIT. EXIT.
052500 
052600*EL DEBITO SE APLICA SIEMPRE ANTES QUE EL ABONO; EL ORDEN SOLO
052700*AFECTA A LA PISTA DE AUDITORIA (QUE REGISTRO SE REESCRIBE
052800*PRIMERO), EL EFECTO NETO SOBRE LAS DOS CUENTAS ES EL MISMO
052900*PORQUE EL APUNTE DE EXITO SOLO SE ESCRIBE DESPUES DE LAS DOS
053000*REESCRITURAS.
053100 0700-REALIZAR-TRASPASO.
053200     PERFORM 0710-DEBITAR-CUENTA THRU 0710-EXIT.
053300     PERFORM 0720-ACREDITAR-CUENTA THRU 0720-EXIT.
053400 0700-EXIT. EXIT.
053500 
053600*DEBITA EL IMPORTE DE LA CUENTA ORIGEN Y LA REESCRIBE EN EL
053700*FICHERO MAESTRO. EL REDONDEO ES A 2 DECIMALES POR EXCESO
053800*(HALF-UP) SI ALGUN CALCULO INTERMEDIO GENERASE MAS CIFRAS; EN
053900*LA PRACTICA EL IMPORTE YA VIENE A 2 DECIMALES, PERO SE
054000*MANTIENE EL ROUNDED DESDE LA CORRECCION DE 1989.  SE VUELVE A
054100*LEER EL REGISTRO POR CLAVE INMEDIATAMENTE ANTES DE REESCRIBIR
054200*PARA QUE EL REWRITE ENCUENTRE EL REGISTRO POSICIONADO.
054300 0710-DEBITAR-CUENTA.
054400*EL NUEVO SALDO SE CALCULA EN LA COPIA DE TRABAJO ANTES DE
054500*VOLVER A LEER EL REGISTRO; ASI EVITAMOS HACER ARITMETICA
054600*DIRECTAMENTE SOBRE EL BUFFER DEL FICHERO.
054700     COMPUTE WS-ORI-SALDO ROUNDED =
054800         WS-ORI-SALDO - WS-REQ-AMOUNT.
054900 
055000*SE RELEE LA CUENTA POR CLAVE PARA DEJAR EL REGISTRO
055100*POSICIONADO JUSTO ANTES DEL REWRITE, COMO EXIGE EL
055200*TRATAMIENTO DE FICHEROS INDEXADOS DE ESTE LENGUAJE.
055300     MOVE WS-REQ-FROM-ACCT-ID TO ACCT-ID.
055400     READ ACCOUNT-MASTER
055500         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
055600     MOVE WS-ORI-SALDO TO ACCT-BALANCE.
055700     ADD 1 TO ACCT-VERSION.
055800     PERFORM 0950-FORMAR-MARCA-TIEMPO THRU 0950-EXIT.
055900     MOVE WS-MARCA-TIEMPO TO ACCT-LAST-UPDATED.
056000     REWRITE ACCOUNT-REG
056100         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
056200 0710-EXIT. EXIT.
056300 
056400*ACREDITA EL IMPORTE EN LA CUENTA DESTINO Y LA REESCRIBE, CON
056500*EL MISMO PATRON DE LECTURA-MODIFICA-REESCRIBE DEL PARRAFO
056600*ANTERIOR.
056700 0720-ACREDITAR-CUENTA.
056800*MISMO PATRON QUE EL DEBITO: SE CALCULA EN LA COPIA DE
056900*TRABAJO Y SE RELEE LA CUENTA ANTES DE REESCRIBIR.
057000     COMPUTE WS-DST-SALDO ROUNDED =
057100         WS-DST-SALDO + WS-REQ-AMOUNT.
057200 
057300     MOVE WS-REQ-TO-ACCT-ID TO ACCT-ID.
057400     READ ACCOUNT-MASTER
057500         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
057600     MOVE WS-DST-SALDO TO ACCT-BALANCE.
057700     ADD 1 TO ACCT-VERSION.
057800     PERFORM 0950-FORMAR-MARCA-TIEMPO THRU 0950-EXIT.
057900     MOVE WS-MARCA-TIEMPO TO ACCT-LAST-UPDATED.
058000     REWRITE ACCOUNT-REG
058100         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
058200 0720-EXIT. EXIT.
058300 
058400*ESCRIBE EL REGISTRO DE TRANSACCION CON RESULTADO SATISFACTORIO.
058500*EL MOTIVO DE FALLO QUEDA EN BLANCO, YA QUE NO LO HUBO.
058600 0800-REGISTRAR-EXITO.
058700*NUMERACION CORRELATIVA DEL APUNTE; WS-LAST-TXN-SEQ SE
058800*MANTIENE EN MEMORIA DURANTE TODA LA EJECUCION, NO SE VUELVE
058900*A LEER DEL LIBRO MAYOR EN CADA VUELTA.
059000     ADD 1 TO WS-LAST-TXN-SEQ.
059100     MOVE SPACES TO TRANSACTION-LOG-REG.
059200     MOVE WS-LAST-TXN-SEQ TO TXN-ID-SECUENCIA.
059300     MOVE WS-REQ-FROM-ACCT-ID TO TXN-FROM-ACCT-ID.
059400     MOVE WS-REQ-TO-ACCT-ID TO TXN-TO-ACCT-ID.
059500     MOVE WS-REQ-AMOUNT TO TXN-AMOUNT.
059600     SET TXN-SUCCESS TO TRUE.
059700     MOVE SPACES TO TXN-FAILURE-REASON.
059800     MOVE WS-REQ-IDEMPOTENCY-KEY TO TXN-IDEMPOTENCY-KEY.
059900     PERFORM 0950-FORMAR-MARCA-TIEMPO THRU 0950-EXIT.
060000     MOVE WS-MARCA-TIEMPO TO TXN-CREATED-ON.
060100     WRITE TRANSACTION-LOG-REG
060200         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
060300 0800-EXIT. EXIT.
060400 
060500*ESCRIBE EL REGISTRO DE TRANSACCION CON RESULTADO FALLIDO. NO
060600*SE TOCA NINGUN SALDO; EL IMPORTE SOLICITADO SE DEJA GRABADO
060700*IGUALMENTE, PARA QUE EL LISTADO DE HISTORIAL PUEDA MOSTRAR
060800*QUE SE INTENTO Y POR CUANTO.
060900 0900-REGISTRAR-FALLO.
061000*EL FALLO TAMBIEN CONSUME UN NUMERO DE SECUENCIA, IGUAL QUE UN
061100*EXITO; EL LIBRO MAYOR ASI RECOGE TODOS LOS INTENTOS, NO SOLO
061200*LOS CONSUMADOS.
061300     ADD 1 TO WS-LAST-TXN-SEQ.
061400     MOVE SPACES TO TRANSACTION-LOG-REG.
061500     MOVE WS-LAST-TXN-SEQ TO TXN-ID-SECUENCIA.
061600     MOVE WS-REQ-FROM-ACCT-ID TO TXN-FROM-ACCT-ID.
061700     MOVE WS-REQ-TO-ACCT-ID TO TXN-TO-ACCT-ID.
061800     MOVE WS-REQ-AMOUNT TO TXN-AMOUNT.
061900     SET TXN-FAILED TO TRUE.
062000     MOVE WS-RAZON-FALLO TO TXN-FAILURE-REASON.
062100     MOVE WS-REQ-IDEMPOTENCY-KEY TO TXN-IDEMPOTENCY-KEY.
062200     PERFORM 0950-FORMAR-MARCA-TIEMPO THRU 0950-EXIT.
062300     MOVE WS-MARCA-TIEMPO TO TXN-CREATED-ON.
062400     WRITE TRANSACTION-LOG-REG
062500         INVALID KEY GO TO 9800-RUTINA-ERROR-SISTEMA.
062600 0900-EXIT. EXIT.
062700 
062800*CONSTRUYE LA MARCA DE TIEMPO ISO-8601 A PARTIR DEL RELOJ DEL
062900*SISTEMA. SE VENTANEA EL SIGLO PARA EVITAR EL FALLO DEL 2000,
063000*MISMO CRITERIO QUE EN BANKNEW Y BANKLOG.
063100 0950-FORMAR-MARCA-TIEMPO.
063200     ACCEPT WS-FECHA-SISTEMA FROM DATE.
063300     ACCEPT WS-HORA-SISTEMA FROM TIME.
063400 
063500     IF WS-SYS-ANO < 50
063600         COMPUTE WS-SYS-ANO-COMPLETO = 2000 + WS-SYS-ANO
063700     ELSE
063800         COMPUTE WS-SYS-ANO-COMPLETO = 1900 + WS-SYS-ANO
063900     END-IF.
064000 
064100     MOVE SPACES TO WS-MARCA-TIEMPO.
064200     STRING WS-SYS-ANO-COMPLETO DELIMITED BY SIZE
064300            "-"                 DELIMITED BY SIZE
064400            WS-SYS-MES          DELIMITED BY SIZE
064500            "-"                 DELIMITED BY SIZE
064600            WS-SYS-DIA          DELIMITED BY SIZE
064700            "T"                 DELIMITED BY SIZE
064800            WS-SYS-HORAS        DELIMITED BY SIZE
064900            ":"                 DELIMITED BY SIZE
065000            WS-SYS-MINUTOS      DELIMITED BY SIZE
065100            ":"                 DELIMITED BY SIZE
065200            WS-SYS-SEGUNDOS     DELIMITED BY SIZE
065300       INTO WS-MARCA-TIEMPO.
065400 0950-EXIT. EXIT.
065500 
065600*RUTINA COMUN DE ERROR DE FICHERO. CIERRA LO QUE HAYA ABIERTO
065700*Y TERMINA EL PROCESO; A DIFERENCIA DE LAS SUBRUTINAS
065800*INVOCABLES, AQUI EL ERROR DE FICHERO ABORTA TODO EL LOTE
065900*PORQUE NO HAY UN PROGRAMA LLAMADOR AL QUE DEVOLVER EL CONTROL.
066000 9800-RUTINA-ERROR-SISTEMA.
066100*SE VUELCAN LOS TRES CODIGOS DE ESTADO A CONSOLA AUNQUE SOLO
066200*UNO DE ELLOS SEA EL CAUSANTE, PARA QUE EL OPERADOR DE NOCHE
066300*TENGA TODA LA INFORMACION DISPONIBLE SIN TENER QUE VOLVER A
066400*LANZAR EL PROCESO.
066500     DISPLAY "BANKTRF ERROR DE FICHERO: " CHECKERR.
066600     DISPLAY "FS-MAE=" FS-MAE " FS-DIA=" FS-DIA " FS-PET=" FS-PET.
066700     CLOSE ACCOUNT-MASTER.
066800     CLOSE TRANSACTION-LOG.
066900     CLOSE TRANSFER-REQUEST-IN.
067000     STOP RUN.
067100 
067200*FIN NORMAL DEL LOTE: SE INFORMA POR CONSOLA DE CUANTAS
067300*PETICIONES SE HAN PROCESADO Y SE CIERRAN LOS TRES FICHEROS.
067400*EL CONTADOR SE INCREMENTA NADA MAS LEER CADA PETICION, ASI
067500*QUE INCLUYE TODAS LAS LEIDAS: CONSUMADAS, RECHAZADAS POR
067600*NEGOCIO Y TAMBIEN LAS DESCARTADAS POR FORMA INVALIDA O CLAVE
067700*DE REFERENCIA DUPLICADA.
067800 9900-FIN-PROGRAMA.
067900     DISPLAY "BANKTRF: PETICIONES PROCESADAS = "
068000         WS-CONTADOR-PETICIONES.
068100     CLOSE ACCOUNT-MASTER.
068200     CLOSE TRANSACTION-LOG.
068300     CLOSE TRANSFER-REQUEST-IN.
068400     STOP RUN.
